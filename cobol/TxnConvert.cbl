000100      ******************************************************************
000200      * THIS PROGRAM RUNS AFTER TXN-POST TO CONVERT THE TWO INDEXED
000300      * WORKING FILES BUILT DURING THE POSTING RUN INTO THE FLAT,
000400      * LINE SEQUENTIAL DELIVERABLES THE DOWNSTREAM SYSTEMS AND THE
000500      * CONTROL TOTALS REPORT PROGRAM EXPECT.
000600      *
000700      * USED FILES
000800      *    - TRANSACTION MASTER (INDEXED SEQUENTIAL): TXNMSTR
000900      *    - TRANSACTION RECORD FILE (LINE SEQUENTIAL): TXNOUT.TXT
001000      *    - ACCOUNT CONTROL FILE (INDEXED SEQUENTIAL): ACCTCTL
001100      *    - CONTROL TOTALS EXTRACT (LINE SEQUENTIAL): CTLOUT.TXT
001200      *
001300      * BOTH INDEXED FILES ARE READ IN ASCENDING KEY SEQUENCE SO THE
001400      * TRANSACTION-RECORD DELIVERABLE COMES OUT IN TRANSACTION-ID
001500      * ORDER AND THE CONTROL TOTALS EXTRACT COMES OUT IN ACCOUNT-ID
001600      * ORDER, READY FOR CTL-TOTAL-RPT TO CONTROL-BREAK ON.
001700      ******************************************************************
001800       IDENTIFICATION              DIVISION.
001900      *------------------------------------------------------------------
002000       PROGRAM-ID.                 CONVERT-TXN-FILE.
002100       AUTHOR.                     R H MCADAMS.
002200       INSTALLATION.               JUNBANK DATA PROCESSING CENTER.
002300       DATE-WRITTEN.               02/14/1994.
002400       DATE-COMPILED.
002500       SECURITY.                   COMPANY CONFIDENTIAL - BATCH
002600                                   PRODUCTION LIBRARY - RESTRICTED.
002700      *------------------------------------------------------------------
002800      * CHANGE LOG
002900      *------------------------------------------------------------------
003000      *  DATE       BY   TICKET     DESCRIPTION
003100      *  ---------- ---  ---------  ---------------------------------
003200      *  1994-02-14 RHM  94-0033    ORIGINAL PROGRAM - EXTRACTS THE
003300      *                             POSTING MASTER FOR THE OVERNIGHT
003400      *                             STATEMENT FEED.
003500      *  1996-11-19 CDP  96-0284    ADDED THE ACCOUNT CONTROL EXTRACT
003600      *                             SO THE NEW CONTROL TOTALS REPORT
003700      *                             DOES NOT HAVE TO OPEN ACCTCTL
003800      *                             INDEXED ITSELF.
003900      *  1999-01-06 RHM  99-0004    Y2K CERTIFICATION SIGN-OFF. NO
004000      *                             TWO-DIGIT YEAR FIELDS FOUND.
004100      *  2011-10-04 GWT  11-0288    ACCOUNT CONTROL EXTRACT NOW READ
004200      *                             BY KEY SEQUENCE, NOT ARRIVAL ORDER,
004300      *                             SO THE REPORT PROGRAM'S CONTROL
004400      *                             BREAK NEVER SEES AN OUT-OF-ORDER
004500      *                             ACCOUNT NUMBER.
004600      *  2013-09-30 GWT  13-0201    ADDED A COMBINED READ COUNT ACROSS
004700      *                             BOTH INDEXED FILES, DISPLAYED AT
004800      *                             END OF RUN FOR THE OPERATOR'S LOG.
004900      ******************************************************************
005000       ENVIRONMENT                 DIVISION.
005100      *------------------------------------------------------------------
005200       CONFIGURATION               SECTION.
005300       SOURCE-COMPUTER.            JUNBANK-3090.
005400       OBJECT-COMPUTER.            JUNBANK-3090.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM.
005700      *------------------------------------------------------------------
005800       INPUT-OUTPUT                SECTION.
005900       FILE-CONTROL.
006000           SELECT  TXN-MASTER-IN
006100                   ASSIGN TO TXNMSTR
006200                   ORGANIZATION IS INDEXED
006300                   ACCESS MODE IS SEQUENTIAL
006400                   RECORD KEY IS TX-TRANSACTION-ID
006500                   FILE STATUS IS FS-TXN-MASTER.
006600 
006700           SELECT  TXN-RECORD-OUT
006800                   ASSIGN TO TXNOUT
006900                   ORGANIZATION IS LINE SEQUENTIAL
007000                   FILE STATUS IS FS-TXN-OUT.
007100 
007200           SELECT  ACCT-CTL-FILE-IN
007300                   ASSIGN TO ACCTCTL
007400                   ORGANIZATION IS INDEXED
007500                   ACCESS MODE IS SEQUENTIAL
007600                   RECORD KEY IS CT-ACCOUNT-ID
007700                   FILE STATUS IS FS-ACCT-CTL.
007800 
007900           SELECT  CTL-TOTALS-OUT
008000                   ASSIGN TO CTLOUT
008100                   ORGANIZATION IS LINE SEQUENTIAL
008200                   FILE STATUS IS FS-CTL-OUT.
008300 
008400      ******************************************************************
008500       DATA                        DIVISION.
008600      *------------------------------------------------------------------
008700       FILE                        SECTION.
008800       FD  TXN-MASTER-IN
008900           LABEL RECORD STANDARD.
009000           COPY "C:\Copybooks\TxnRecord.cpy".
009100 
009200       FD  TXN-RECORD-OUT
009300           LABEL RECORD STANDARD.
009400       01  TXN-RECORD-OUT-LINE         PIC X(440).
009500 
009600       FD  ACCT-CTL-FILE-IN
009700           LABEL RECORD STANDARD.
009800           COPY "C:\Copybooks\CtlTotal.cpy".
009900 
010000       FD  CTL-TOTALS-OUT
010100           LABEL RECORD STANDARD.
010200       01  CTL-TOTALS-OUT-LINE         PIC X(80).
010300 
010400      *-----------------------------------------------------------------
010500       WORKING-STORAGE             SECTION.
010600      *-----------------------------------------------------------------
010700      * RECORDS READ ACROSS BOTH INDEXED FILES THIS RUN, DISPLAYED AT
010800      * TERMINATION FOR THE OPERATOR'S RUN LOG.
010900      *-----------------------------------------------------------------
011000       77  WS-GRAND-READ-COUNT         PIC 9(07) COMP VALUE ZERO.
011100       01  SWITCHES-AND-COUNTERS.
011200           05  WS-TXN-EOF-SW           PIC X(01) VALUE "N".
011300               88  WS-TXN-EOF                   VALUE "Y".
011400           05  WS-CTL-EOF-SW           PIC X(01) VALUE "N".
011500               88  WS-CTL-EOF                   VALUE "Y".
011600           05  WS-TXN-READ-COUNT       PIC 9(07) COMP VALUE ZERO.
011700           05  WS-CTL-READ-COUNT       PIC 9(07) COMP VALUE ZERO.
011800       01  WS-RUN-COUNTS-DISPLAY REDEFINES SWITCHES-AND-COUNTERS.
011900           05  FILLER                  PIC X(02).
012000           05  FILLER                  PIC X(04).
012100           05  FILLER                  PIC X(04).
012200 
012300       01  FILE-STATUS-AREA.
012400           05  FS-TXN-MASTER           PIC X(02).
012500               88  FS-TXN-MASTER-OK              VALUE "00".
012600           05  FS-TXN-OUT              PIC X(02).
012700           05  FS-ACCT-CTL             PIC X(02).
012800               88  FS-ACCT-CTL-OK                 VALUE "00".
012900           05  FS-CTL-OUT              PIC X(02).
013000       01  FILE-STATUS-AREA-R REDEFINES FILE-STATUS-AREA.
013100           05  FILLER                  PIC X(08).
013200 
013300      *-----------------------------------------------------------------
013400      * FLATTENED VIEW OF THE CONTROL-TOTALS RECORD USED TO BUILD
013500      * THE 80-BYTE PRINT-READY EXTRACT LINE READ BY CTL-TOTAL-RPT.
013600      *-----------------------------------------------------------------
013700       01  WS-CTL-OUT-LAYOUT.
013800           05  WS-CO-ACCOUNT-ID        PIC X(12).
013900           05  FILLER                  PIC X(01) VALUE SPACES.
014000           05  WS-CO-TOTAL-CREDITS     PIC 9(13).
014100           05  FILLER                  PIC X(01) VALUE SPACES.
014200           05  WS-CO-TOTAL-DEBITS      PIC 9(13).
014300           05  FILLER                  PIC X(01) VALUE SPACES.
014400           05  WS-CO-TOTAL-FAILED      PIC 9(07).
014500           05  FILLER                  PIC X(01) VALUE SPACES.
014600           05  WS-CO-TOTAL-CANCELLED   PIC 9(07).
014700           05  FILLER                  PIC X(01) VALUE SPACES.
014800           05  WS-CO-ENDING-BALANCE    PIC S9(13).
014900           05  FILLER                  PIC X(09) VALUE SPACES.
015000       01  WS-CTL-OUT-LAYOUT-R REDEFINES WS-CTL-OUT-LAYOUT.
015100           05  FILLER                  PIC X(80).
015200 
015300      ******************************************************************
015400       PROCEDURE                   DIVISION.
015500      *-----------------------------------------------------------------
015600      * MAIN PROCEDURE
015700      *-----------------------------------------------------------------
015800       100-CONVERT-FILE.
015900           PERFORM 200-CONVERT-TXN-MASTER
016000               THRU 200-CONVERT-TXN-MASTER-EXIT.
016100           PERFORM 200-CONVERT-ACCT-CTL
016200               THRU 200-CONVERT-ACCT-CTL-EXIT.
016300           DISPLAY "CONVERT-TXN-FILE - COMBINED READ TOTAL: "
016400                   WS-GRAND-READ-COUNT.
016500           STOP RUN.
016600 
016700      *-----------------------------------------------------------------
016800      * COPY THE INDEXED TXN-MASTER, KEY SEQUENCE, INTO THE FLAT
016900      * TRANSACTION-RECORD DELIVERABLE.
017000      *-----------------------------------------------------------------
017100       200-CONVERT-TXN-MASTER.
017200           PERFORM 300-INITIATE-TXN-CONVERT
017300               THRU 300-INITIATE-TXN-CONVERT-EXIT.
017400           PERFORM 300-PROCEED-TXN-CONVERT
017500               THRU 300-PROCEED-TXN-CONVERT-EXIT
017600                   UNTIL WS-TXN-EOF.
017700           PERFORM 300-TERMINATE-TXN-CONVERT
017800               THRU 300-TERMINATE-TXN-CONVERT-EXIT.
017900       200-CONVERT-TXN-MASTER-EXIT.
018000           EXIT.
018100 
018200      *-----------------------------------------------------------------
018300      * COPY THE INDEXED ACCT-CTL-FILE, KEY SEQUENCE, INTO THE FLAT
018400      * CONTROL TOTALS EXTRACT.
018500      *-----------------------------------------------------------------
018600       200-CONVERT-ACCT-CTL.
018700           PERFORM 300-INITIATE-CTL-CONVERT
018800               THRU 300-INITIATE-CTL-CONVERT-EXIT.
018900           PERFORM 300-PROCEED-CTL-CONVERT
019000               THRU 300-PROCEED-CTL-CONVERT-EXIT
019100                   UNTIL WS-CTL-EOF.
019200           PERFORM 300-TERMINATE-CTL-CONVERT
019300               THRU 300-TERMINATE-CTL-CONVERT-EXIT.
019400       200-CONVERT-ACCT-CTL-EXIT.
019500           EXIT.
019600 
019700      *-----------------------------------------------------------------
019800       300-INITIATE-TXN-CONVERT.
019900           OPEN INPUT  TXN-MASTER-IN
020000                OUTPUT TXN-RECORD-OUT.
020100           PERFORM 400-READ-TXN-MASTER
020200               THRU 400-READ-TXN-MASTER-EXIT.
020300       300-INITIATE-TXN-CONVERT-EXIT.
020400           EXIT.
020500 
020600       300-PROCEED-TXN-CONVERT.
020700           MOVE TXN-RECORD TO TXN-RECORD-OUT-LINE.
020800           WRITE TXN-RECORD-OUT-LINE.
020900           PERFORM 400-READ-TXN-MASTER
021000               THRU 400-READ-TXN-MASTER-EXIT.
021100       300-PROCEED-TXN-CONVERT-EXIT.
021200           EXIT.
021300 
021400       300-TERMINATE-TXN-CONVERT.
021500           CLOSE TXN-MASTER-IN
021600                 TXN-RECORD-OUT.
021700           DISPLAY "CONVERT-TXN-FILE - TXN-MASTER RECORDS: "
021800                   WS-TXN-READ-COUNT.
021900       300-TERMINATE-TXN-CONVERT-EXIT.
022000           EXIT.
022100 
022200      *-----------------------------------------------------------------
022300       300-INITIATE-CTL-CONVERT.
022400           OPEN INPUT  ACCT-CTL-FILE-IN
022500                OUTPUT CTL-TOTALS-OUT.
022600           PERFORM 400-READ-ACCT-CTL
022700               THRU 400-READ-ACCT-CTL-EXIT.
022800       300-INITIATE-CTL-CONVERT-EXIT.
022900           EXIT.
023000 
023100       300-PROCEED-CTL-CONVERT.
023200           MOVE CT-ACCOUNT-ID         TO WS-CO-ACCOUNT-ID.
023300           MOVE CT-TOTAL-CREDITS      TO WS-CO-TOTAL-CREDITS.
023400           MOVE CT-TOTAL-DEBITS       TO WS-CO-TOTAL-DEBITS.
023500           MOVE CT-TOTAL-FAILED       TO WS-CO-TOTAL-FAILED.
023600           MOVE CT-TOTAL-CANCELLED    TO WS-CO-TOTAL-CANCELLED.
023700           MOVE CT-ENDING-BALANCE     TO WS-CO-ENDING-BALANCE.
023800           WRITE CTL-TOTALS-OUT-LINE FROM WS-CTL-OUT-LAYOUT.
023900           PERFORM 400-READ-ACCT-CTL
024000               THRU 400-READ-ACCT-CTL-EXIT.
024100       300-PROCEED-CTL-CONVERT-EXIT.
024200           EXIT.
024300 
024400       300-TERMINATE-CTL-CONVERT.
024500           CLOSE ACCT-CTL-FILE-IN
024600                 CTL-TOTALS-OUT.
024700           DISPLAY "CONVERT-TXN-FILE - ACCT-CTL RECORDS...: "
024800                   WS-CTL-READ-COUNT.
024900       300-TERMINATE-CTL-CONVERT-EXIT.
025000           EXIT.
025100 
025200      *-----------------------------------------------------------------
025300       400-READ-TXN-MASTER.
025400           READ TXN-MASTER-IN NEXT RECORD
025500               AT END
025600                   SET WS-TXN-EOF TO TRUE
025700               NOT AT END
025800                   ADD 1 TO WS-TXN-READ-COUNT
025900                   ADD 1 TO WS-GRAND-READ-COUNT
026000           END-READ.
026100       400-READ-TXN-MASTER-EXIT.
026200           EXIT.
026300 
026400       400-READ-ACCT-CTL.
026500           READ ACCT-CTL-FILE-IN NEXT RECORD
026600               AT END
026700                   SET WS-CTL-EOF TO TRUE
026800               NOT AT END
026900                   ADD 1 TO WS-CTL-READ-COUNT
027000                   ADD 1 TO WS-GRAND-READ-COUNT
027100           END-READ.
027200       400-READ-ACCT-CTL-EXIT.
027300           EXIT.
