000100      *****************************************************************
000200      * COPYBOOK      TXNRECORD
000300      * RECORD LAYOUT FOR TRANSACTION-RECORD - ONE PER PROCESSED
000400      * TRANSACTION.  CARRIED AS THE INDEXED TXN-MASTER (KEYED BY
000500      * TX-TRANSACTION-ID) WHILE TXN-POST IS RUNNING SO THAT THE
000600      * CANCELLATION FLOW CAN REWRITE A PRIOR RECORD BY KEY; THE SAME
000700      * LAYOUT IS THE FLAT LINE SEQUENTIAL DELIVERABLE PRODUCED BY
000800      * TXN-CONVERT.
000900      *
001000      * MAINTENANCE HISTORY
001100      *   1994-02-14 RHM  ORIGINAL LAYOUT.
001200      *   1995-06-30 CDP  WIDENED TX-DESCRIPTION TO MATCH REQUEST SIDE.
001300      *   1997-04-02 CDP  ADDED TX-CANCEL-REASON (REQ 97-0119, ATM
001400      *                   CANCEL/REVERSAL PROJECT).
001500      *   1999-01-06 RHM  Y2K REVIEW - PROCESSED-AT TIMESTAMP LIVES IN
001600      *                   WORKING-STORAGE ONLY, NOT ON THIS RECORD -
001700      *                   NO CHANGE REQUIRED HERE.
001800      *   2001-09-11 LKW  ADDED TX-TYPE-CREDIT/TX-TYPE-DEBIT/
001900      *                   TX-TYPE-CANCELLABLE GROUP CONDITIONS SO
002000      *                   CALLERS STOP RE-TESTING INDIVIDUAL CODES.
002100      *****************************************************************
002200       01  TXN-RECORD.
002300      *        GENERATED ID, FORMAT TXN-XXXXXXXX
002400           05  TX-TRANSACTION-ID           PIC X(12).
002500      *        ACCOUNT IDENTIFIER
002600           05  TX-ACCOUNT-ID               PIC X(12).
002700      *        TRANSACTION TYPE CODE
002800           05  TX-TXN-TYPE-CODE            PIC X(03).
002900               88  TX-TYPE-DEPOSIT             VALUE "DEP".
003000               88  TX-TYPE-WITHDRAWAL          VALUE "WDR".
003100               88  TX-TYPE-TRANSFER-IN         VALUE "TRI".
003200               88  TX-TYPE-TRANSFER-OUT        VALUE "TRO".
003300               88  TX-TYPE-PAYMENT             VALUE "PAY".
003400               88  TX-TYPE-REFUND              VALUE "RFD".
003500               88  TX-TYPE-INTEREST            VALUE "INT".
003600               88  TX-TYPE-FEE                 VALUE "FEE".
003700               88  TX-TYPE-CREDIT               VALUE "DEP" "TRI"
003800                                                       "RFD" "INT".
003900               88  TX-TYPE-DEBIT                VALUE "WDR" "TRO"
004000                                                       "PAY" "FEE".
004100               88  TX-TYPE-CANCELLABLE          VALUE "DEP" "PAY"
004200                                                       "RFD".
004300      *        TRANSACTION AMOUNT, ZERO DECIMALS
004400           05  TX-AMOUNT                   PIC 9(13).
004500      *        SIGNED BALANCE AFTER POST, ZERO/BLANK UNTIL SUCCESS
004600           05  TX-BALANCE-AFTER            PIC S9(13).
004700      *        PENDING / SUCCESS / FAILED / CANCELLED
004800           05  TX-STATUS-CODE              PIC X(09).
004900               88  TX-STATUS-PENDING           VALUE "PENDING".
005000               88  TX-STATUS-SUCCESS           VALUE "SUCCESS".
005100               88  TX-STATUS-FAILED            VALUE "FAILED".
005200               88  TX-STATUS-CANCELLED         VALUE "CANCELLED".
005300      *        TRANSACTION DESCRIPTION
005400           05  TX-DESCRIPTION              PIC X(200).
005500      *        ORIGINAL TRANSACTION ID, IF ANY
005600           05  TX-REFERENCE-TXN-ID         PIC X(12).
005700      *        POPULATED ONLY WHEN TX-STATUS-CODE = FAILED
005800           05  TX-FAIL-REASON              PIC X(100).
005900      *        POPULATED ONLY WHEN TX-STATUS-CODE = CANCELLED
006000           05  TX-CANCEL-REASON            PIC X(100).
006100      *        RESERVED FOR EXPANSION - SHOP STANDARD ON EVERY RECORD
006200           05  FILLER                      PIC X(16) VALUE SPACES.
