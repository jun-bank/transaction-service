000100      ******************************************************************
000200      * THIS PROGRAM IS THE CORE TRANSACTION POSTING ENGINE FOR THE
000300      *    DAILY TRANSACTION BATCH.
000400      *
000500      * USED FILES
000600      *    - TRANSACTION REQUEST FILE (LINE SEQUENTIAL): TXNREQ.TXT
000700      *    - TRANSACTION MASTER (INDEXED, KEY TX-TRANSACTION-ID): TXNMSTR
000800      *    - ACCOUNT CONTROL TOTALS (INDEXED, KEY CT-ACCOUNT-ID): ACCTCTL
000900      *
001000      * FOR EACH INCOMING REQUEST: VALIDATE THE FIELDS, CHECK THE
001100      * IDEMPOTENCY KEY FOR A DUPLICATE SUBMISSION, GENERATE A NEW
001200      * TRANSACTION ID, APPLY THE BALANCE CALCULATION FOR THE
001300      * TRANSACTION TYPE, TRANSITION PENDING TO SUCCESS OR FAILED, AND
001400      * POST THE ACCOUNT CONTROL TOTALS.  A REQUEST WHOSE REFERENCE
001500      * TRANSACTION ID IS POPULATED AND WHOSE TYPE CODE IS "CAN" IS
001600      * TREATED AS A CANCELLATION OF THE REFERENCED TRANSACTION.
001700      ******************************************************************
001800       IDENTIFICATION              DIVISION.
001900      *------------------------------------------------------------------
002000       PROGRAM-ID.                 TXN-POST.
002100       AUTHOR.                     R H MCADAMS.
002200       INSTALLATION.               JUNBANK DATA PROCESSING CENTER.
002300       DATE-WRITTEN.               02/14/1994.
002400       DATE-COMPILED.
002500       SECURITY.                   COMPANY CONFIDENTIAL - BATCH
002600                                   PRODUCTION LIBRARY - RESTRICTED.
002700      *------------------------------------------------------------------
002800      * CHANGE LOG
002900      *------------------------------------------------------------------
003000      *  DATE       BY   TICKET     DESCRIPTION
003100      *  ---------- ---  ---------  ---------------------------------
003200      *  1994-02-14 RHM  94-0033    ORIGINAL PROGRAM - REPLACES THE
003300      *                             MANUAL TELLER POSTING SHEETS.
003400      *  1994-05-02 RHM  94-0071    ADDED FEE AND INTEREST TYPE CODES.
003500      *  1995-06-30 CDP  95-0158    WIDENED DESCRIPTION FIELD, SEE
003600      *                             TXNRECORD/TXNREQUEST COPYBOOKS.
003700      *  1996-11-19 CDP  96-0284    CANCELLATION FLOW ADDED - DEPOSIT,
003800      *                             PAYMENT AND REFUND ONLY.
003900      *  1997-04-02 CDP  97-0119    CANCEL-REASON CARRIED ON MASTER.
004000      *  1998-08-20 RHM  98-0201    PREP FOR CENTURY ROLLOVER - ALL
004100      *                             TIMESTAMP FIELDS REVIEWED AND
004200      *                             CONFIRMED CCYYMMDDHHMMSS (14 DIGIT).
004300      *  1999-01-06 RHM  99-0004    Y2K CERTIFICATION SIGN-OFF. NO
004400      *                             TWO-DIGIT YEAR FIELDS FOUND.
004500      *  2001-09-11 LKW  01-0447    IDEMPOTENCY KEY DEDUP ENGINE ADDED
004600      *                             (CALLS IDEMPOTENCY-CHECK).
004700      *  2003-07-22 LKW  03-0512    TABLE-DRIVEN ERROR TEXT LOOKUP
004800      *                             (TXNCODES COPYBOOK) REPLACES THE
004900      *                             OLD LITERAL MESSAGE MOVES.
005000      *  2007-02-15 GWT  07-0066    INSUFFICIENT BALANCE CHECK MOVED
005100      *                             INTO COMPUTE-BALANCE SUBPROGRAM SO
005200      *                             MONEY RULES LIVE IN ONE PLACE.
005300      *  2011-10-04 GWT  11-0288    CONTROL TOTALS NOW WRITTEN TO THE
005400      *                             INDEXED ACCT-CTL-FILE INSTEAD OF
005500      *                             AN IN-MEMORY TABLE - REMOVES THE
005600      *                             999-ACCOUNT-PER-RUN CEILING.
005700      *  2013-06-11 GWT  13-0129    AUDIT OF THIS PROGRAM'S COMPILER
005800      *                             DIRECTIVES FOUND TWO INTRINSIC
005900      *                             FUNCTION CALLS THAT DO NOT RUN ON
006000      *                             THE PRODUCTION COMPILER LEVEL - THE
006100      *                             DATE/TIME STAMP AND THE NEW
006200      *                             TRANSACTION-ID SUFFIX ARE NOW BUILT
006300      *                             WITH ACCEPT/DIVIDE INSTEAD.
006400      *  2013-09-30 GWT  13-0201    REFERENCE-TXN-ID ON A CANCEL
006500      *                             REQUEST IS NOW FORMAT-EDITED
006600      *                             (TXN_001) BEFORE THE KEYED READ.
006700      *                             VALIDATION FAILURES OF EVERY KIND
006800      *                             NOW ROLL INTO THE ACCOUNT'S FAILED
006900      *                             CONTROL TOTAL, NOT JUST AN
007000      *                             INSUFFICIENT-BALANCE FAILURE.
007100      ******************************************************************
007200       ENVIRONMENT                 DIVISION.
007300      *------------------------------------------------------------------
007400       CONFIGURATION               SECTION.
007500       SOURCE-COMPUTER.            JUNBANK-3090.
007600       OBJECT-COMPUTER.            JUNBANK-3090.
007700       SPECIAL-NAMES.
007800           C01 IS TOP-OF-FORM.
007900      *------------------------------------------------------------------
008000       INPUT-OUTPUT                SECTION.
008100       FILE-CONTROL.
008200           SELECT  TRANS-REQ-IN
008300                   ASSIGN TO TXNREQIN
008400                   ORGANIZATION IS LINE SEQUENTIAL
008500                   FILE STATUS IS FS-TRANS-REQ.
008600 
008700           SELECT  TXN-MASTER
008800                   ASSIGN TO TXNMSTR
008900                   ORGANIZATION IS INDEXED
009000                   ACCESS MODE IS DYNAMIC
009100                   RECORD KEY IS TX-TRANSACTION-ID
009200                   ALTERNATE RECORD KEY IS TX-REFERENCE-TXN-ID
009300                       WITH DUPLICATES
009400                   FILE STATUS IS FS-TXN-MASTER.
009500 
009600           SELECT  ACCT-CTL-FILE
009700                   ASSIGN TO ACCTCTL
009800                   ORGANIZATION IS INDEXED
009900                   ACCESS MODE IS DYNAMIC
010000                   RECORD KEY IS CT-ACCOUNT-ID
010100                   FILE STATUS IS FS-ACCT-CTL.
010200 
010300      ******************************************************************
010400       DATA                        DIVISION.
010500      *------------------------------------------------------------------
010600       FILE                        SECTION.
010700       FD  TRANS-REQ-IN
010800           LABEL RECORD STANDARD.
010900           COPY "C:\Copybooks\TxnRequest.cpy".
011000 
011100       FD  TXN-MASTER
011200           LABEL RECORD STANDARD.
011300           COPY "C:\Copybooks\TxnRecord.cpy".
011400 
011500       FD  ACCT-CTL-FILE
011600           LABEL RECORD STANDARD.
011700           COPY "C:\Copybooks\CtlTotal.cpy".
011800 
011900      *-----------------------------------------------------------------
012000       WORKING-STORAGE             SECTION.
012100      *-----------------------------------------------------------------
012200      * SHOP-WIDE MIN/MAX LENGTH FOR AN IDEMPOTENCY KEY, NAMED HERE
012300      * SO 2300-EDIT-IDEMPOTENCY-KEY DOESN'T CARRY THE 8/128 AS BARE
012400      * LITERALS.
012500      *-----------------------------------------------------------------
012600       77  WS-IDEMP-KEY-MIN-LEN         PIC 9(03) COMP VALUE 8.
012700       77  WS-IDEMP-KEY-MAX-LEN         PIC 9(03) COMP VALUE 128.
012800       01  WS-ERROR-TABLE-AREA.
012900           COPY "C:\Copybooks\TxnCodes.cpy".
013000 
013100       01  SWITCHES-AND-COUNTERS.
013200           05  WS-EOF-SW               PIC X(01) VALUE "N".
013300               88  WS-EOF                       VALUE "Y".
013400           05  WS-VALID-SW             PIC X(01) VALUE "Y".
013500               88  WS-REQUEST-VALID             VALUE "Y".
013600               88  WS-REQUEST-INVALID           VALUE "N".
013700           05  WS-DEDUP-SW             PIC X(01) VALUE " ".
013800               88  WS-DEDUP-SKIP-NEW            VALUE "N".
013900               88  WS-DEDUP-REPLAY              VALUE "R".
014000               88  WS-DEDUP-CONFLICT            VALUE "C".
014100               88  WS-DEDUP-INPROGRESS          VALUE "I".
014200               88  WS-DEDUP-PROCEED             VALUE "P".
014300           05  WS-CANCEL-REQUEST-SW    PIC X(01) VALUE "N".
014400               88  WS-IS-CANCEL-REQUEST         VALUE "Y".
014500           05  WS-READ-COUNT           PIC 9(07) COMP VALUE ZERO.
014600           05  WS-POSTED-COUNT         PIC 9(07) COMP VALUE ZERO.
014700           05  WS-FAILED-COUNT         PIC 9(07) COMP VALUE ZERO.
014800           05  WS-CANCELLED-COUNT      PIC 9(07) COMP VALUE ZERO.
014900           05  WS-TXN-SEQ              PIC 9(08) COMP VALUE ZERO.
015000           05  TE-SUB                  PIC 9(04) COMP VALUE ZERO.
015100 
015200       01  FILE-STATUS-AREA.
015300           05  FS-TRANS-REQ            PIC X(02).
015400               88  FS-TRANS-REQ-OK              VALUE "00".
015500               88  FS-TRANS-REQ-EOF              VALUE "10".
015600           05  FS-TXN-MASTER           PIC X(02).
015700               88  FS-TXN-MASTER-OK              VALUE "00".
015800               88  FS-TXN-MASTER-NOTFND          VALUE "23".
015900           05  FS-ACCT-CTL             PIC X(02).
016000               88  FS-ACCT-CTL-OK                VALUE "00".
016100               88  FS-ACCT-CTL-NOTFND            VALUE "23".
016200 
016300      *-----------------------------------------------------------------
016400      * WORKING COPY OF THE REQUEST FIELDS - EDITED BEFORE THE MASTER
016500      * IS BUILT, SO A BAD REQUEST NEVER TOUCHES TXN-MASTER.
016600      *-----------------------------------------------------------------
016700       01  WS-REQUEST-WORK.
016800           05  WS-RQ-ACCOUNT-ID        PIC X(12).
016900           05  WS-RQ-TYPE-CODE         PIC X(03).
017000           05  WS-RQ-AMOUNT            PIC 9(13).
017100           05  WS-RQ-DESCRIPTION       PIC X(200).
017200           05  WS-RQ-IDEMP-KEY         PIC X(128).
017300           05  WS-RQ-REFERENCE-ID      PIC X(12).
017400           05  WS-RQ-REQUEST-HASH      PIC X(64).
017500 
017600      *-----------------------------------------------------------------
017700      * ALPHANUMERIC VIEW OF THE IDEMPOTENCY KEY USED TO EDIT ITS
017800      * CHARACTER SET ONE BYTE AT A TIME (A-Z a-z 0-9 UNDERSCORE DASH).
017900      *-----------------------------------------------------------------
018000       01  WS-IDEMP-KEY-CHECK.
018100           05  WS-IDEMP-KEY-LEN        PIC 9(03) COMP VALUE ZERO.
018200           05  WS-IDEMP-BYTE-SUB       PIC 9(03) COMP VALUE ZERO.
018300           05  WS-IDEMP-BAD-CHAR-SW    PIC X(01) VALUE "N".
018400               88  WS-IDEMP-BAD-CHAR            VALUE "Y".
018500       01  WS-IDEMP-KEY-REDEF REDEFINES WS-IDEMP-KEY-CHECK.
018600           05  FILLER                  PIC X(07).
018700 
018800      *-----------------------------------------------------------------
018900      * ONE ALPHANUMERIC BYTE OF THE IDEMPOTENCY KEY, ADDRESSED BY
019000      * SUBSCRIPT WS-IDEMP-BYTE-SUB DURING THE FORMAT EDIT.
019100      *-----------------------------------------------------------------
019200       01  WS-IDEMP-KEY-TABLE REDEFINES WS-RQ-IDEMP-KEY.
019300           05  WS-IDEMP-KEY-CHAR       PIC X(01) OCCURS 128 TIMES.
019400 
019500      *-----------------------------------------------------------------
019600      * REFERENCE-TXN-ID FORMAT CHECK (CANCELLATION ONLY) - MUST BE
019700      * "TXN-" FOLLOWED BY EIGHT ALPHANUMERIC CHARACTERS - TXN_001.
019800      *-----------------------------------------------------------------
019900       01  WS-REFID-VIEW REDEFINES WS-RQ-REFERENCE-ID.
020000           05  WS-REFID-PREFIX         PIC X(04).
020100           05  WS-REFID-SUFFIX-CHAR    PIC X(01) OCCURS 8 TIMES.
020200       01  WS-REFID-CHECK.
020300           05  WS-REFID-BYTE-SUB       PIC 9(03) COMP VALUE ZERO.
020400           05  WS-REFID-BAD-CHAR-SW    PIC X(01) VALUE "N".
020500               88  WS-REFID-BAD-CHAR            VALUE "Y".
020600       01  WS-REFID-CHECK-R REDEFINES WS-REFID-CHECK.
020700           05  FILLER                  PIC X(04).
020800 
020900      *-----------------------------------------------------------------
021000      * FIELD FOR GENERATING THE NEXT TRANSACTION-ID - TXN- PLUS AN
021100      * EIGHT DIGIT SEQUENCE DERIVED FROM THE RUN COUNTER, ZERO
021200      * FILLED.
021300      *-----------------------------------------------------------------
021400       01  WS-NEW-TXN-ID.
021500           05  WS-NEW-TXN-PREFIX       PIC X(04) VALUE "TXN-".
021600           05  WS-NEW-TXN-SUFFIX       PIC 9(08).
021700       01  WS-NEW-TXN-ID-NUM REDEFINES WS-NEW-TXN-ID.
021800           05  FILLER                  PIC X(04).
021900           05  FILLER                  PIC 9(08).
022000       01  WS-TXN-ID-RAW               PIC 9(10) COMP.
022100       01  WS-TXN-ID-QUOTIENT          PIC 9(10) COMP.
022200 
022300       01  WS-CURRENT-DATE-TIME.
022400           05  WS-CDT-DATE.
022500               10  WS-CDT-CCYY         PIC 9(04).
022600               10  WS-CDT-MM           PIC 9(02).
022700               10  WS-CDT-DD           PIC 9(02).
022800           05  WS-CDT-TIME.
022900               10  WS-CDT-HH           PIC 9(02).
023000               10  WS-CDT-MN           PIC 9(02).
023100               10  WS-CDT-SS           PIC 9(02).
023200               10  WS-CDT-HH00         PIC 9(02).
023300           05  WS-CDT-GMT-DIFF         PIC S9(04).
023400       01  WS-PROCESSED-TS             PIC 9(14).
023500       01  WS-PROCESSED-TS-R REDEFINES WS-PROCESSED-TS.
023600           05  WS-PTS-CCYYMMDD         PIC 9(08).
023700           05  WS-PTS-HHMMSS           PIC 9(06).
023800       01  WS-TIME-OF-DAY-RAW          PIC 9(08).
023900       01  WS-TIME-OF-DAY-RAW-R REDEFINES WS-TIME-OF-DAY-RAW.
024000           05  WS-TOD-HHMMSS           PIC 9(06).
024100           05  WS-TOD-HUNDREDTHS       PIC 9(02).
024200 
024300      *-----------------------------------------------------------------
024400      * PARAMETER AREA PASSED TO COMPUTE-BALANCE (MONEY RULES).
024500      *-----------------------------------------------------------------
024600       01  WS-MONEY-LINKAGE.
024700           05  ML-OPERATION-CODE       PIC X(01).
024800               88  ML-OP-ADD                    VALUE "A".
024900               88  ML-OP-SUBTRACT               VALUE "S".
025000           05  ML-CURRENT-BALANCE      PIC S9(13).
025100           05  ML-AMOUNT               PIC 9(13).
025200           05  ML-NEW-BALANCE          PIC S9(13).
025300           05  ML-INSUFFICIENT-SW      PIC X(01).
025400               88  ML-INSUFFICIENT-FUNDS        VALUE "Y".
025500 
025600      *-----------------------------------------------------------------
025700      * PARAMETER AREA PASSED TO IDEMPOTENCY-CHECK.
025800      *-----------------------------------------------------------------
025900       01  WS-IDEMP-LINKAGE.
026000           05  IL-FUNCTION-CODE        PIC X(01).
026100               88  IL-FUNC-LOOKUP               VALUE "L".
026200               88  IL-FUNC-COMPLETE              VALUE "C".
026300               88  IL-FUNC-MARK-FAILED           VALUE "F".
026400               88  IL-FUNC-CLOSE                 VALUE "X".
026500           05  IL-IDEMPOTENCY-KEY       PIC X(128).
026600           05  IL-REQUEST-HASH          PIC X(64).
026700           05  IL-TRANSACTION-ID        PIC X(12).
026800           05  IL-CURRENT-TS            PIC 9(14).
026900           05  IL-RESULT-CODE           PIC X(01).
027000               88  IL-RESULT-PROCEED             VALUE "P".
027100               88  IL-RESULT-REPLAY               VALUE "R".
027200               88  IL-RESULT-CONFLICT             VALUE "C".
027300               88  IL-RESULT-INPROGRESS           VALUE "I".
027400           05  IL-REPLAY-TRANSACTION-ID PIC X(12).
027500 
027600      *-----------------------------------------------------------------
027700       01  WS-CURRENT-BREAK-TOTALS.
027800           05  WS-CT-ACCOUNT-ID         PIC X(12).
027900           05  WS-CT-TOTAL-CREDITS      PIC 9(13).
028000           05  WS-CT-TOTAL-DEBITS       PIC 9(13).
028100           05  WS-CT-TOTAL-FAILED       PIC 9(07).
028200           05  WS-CT-TOTAL-CANCELLED    PIC 9(07).
028300           05  WS-CT-ENDING-BALANCE     PIC S9(13).
028400 
028500       01  WS-FAIL-CODE                PIC X(07).
028600       01  WS-FAIL-TEXT                PIC X(33).
028700 
028800      ******************************************************************
028900       PROCEDURE                   DIVISION.
029000      *-----------------------------------------------------------------
029100      * MAIN PROCEDURE
029200      *-----------------------------------------------------------------
029300       1000-POST-TXN-FILE.
029400           PERFORM 1100-INITIATE-POST-RUN
029500               THRU 1100-INITIATE-POST-RUN-EXIT.
029600           PERFORM 1200-PROCESS-ONE-REQUEST
029700               THRU 1200-PROCESS-ONE-REQUEST-EXIT
029800                   UNTIL WS-EOF.
029900           PERFORM 1300-TERMINATE-POST-RUN
030000               THRU 1300-TERMINATE-POST-RUN-EXIT.
030100 
030200           STOP RUN.
030300 
030400      *-----------------------------------------------------------------
030500      * OPEN ALL FILES, INITIALIZE COUNTERS, PRIME THE FIRST READ.
030600      *-----------------------------------------------------------------
030700       1100-INITIATE-POST-RUN.
030800           OPEN INPUT  TRANS-REQ-IN
030900                I-O    TXN-MASTER
031000                I-O    ACCT-CTL-FILE.
031100 
031200           IF NOT FS-TXN-MASTER-OK
031300               OPEN OUTPUT TXN-MASTER
031400               CLOSE       TXN-MASTER
031500               OPEN I-O    TXN-MASTER
031600           END-IF.
031700 
031800           IF NOT FS-ACCT-CTL-OK
031900               OPEN OUTPUT ACCT-CTL-FILE
032000               CLOSE       ACCT-CTL-FILE
032100               OPEN I-O    ACCT-CTL-FILE
032200           END-IF.
032300 
032400           MOVE ZERO TO WS-TXN-SEQ.
032500           PERFORM 9500-READ-TRANS-REQ THRU 9500-READ-TRANS-REQ-EXIT.
032600       1100-INITIATE-POST-RUN-EXIT.
032700           EXIT.
032800 
032900      *-----------------------------------------------------------------
033000      * FOR ONE INCOMING REQUEST: VALIDATE, DEDUP, POST OR CANCEL,
033100      * WRITE THE MASTER RECORD, UPDATE THE ACCOUNT CONTROL TOTALS.
033200      *-----------------------------------------------------------------
033300       1200-PROCESS-ONE-REQUEST.
033400           ADD 1 TO WS-READ-COUNT.
033500           ACCEPT WS-PTS-CCYYMMDD  FROM DATE YYYYMMDD.
033600           ACCEPT WS-TIME-OF-DAY-RAW FROM TIME.
033700           MOVE WS-TOD-HHMMSS TO WS-PTS-HHMMSS.
033800 
033900           MOVE "N" TO WS-CANCEL-REQUEST-SW.
034000           IF RQ-REFERENCE-TXN-ID NOT = SPACES
034100              AND RQ-TXN-TYPE-CODE = "CAN"
034200               SET WS-IS-CANCEL-REQUEST TO TRUE
034300           END-IF.
034400 
034500           IF WS-IS-CANCEL-REQUEST
034600               PERFORM 6000-CANCEL-TXN THRU 6000-CANCEL-TXN-EXIT
034700           ELSE
034800               PERFORM 2000-VALIDATE-REQUEST
034900                   THRU 2000-VALIDATE-REQUEST-EXIT
035000               IF WS-REQUEST-VALID
035100                   PERFORM 3000-DEDUP-CHECK
035200                       THRU 3000-DEDUP-CHECK-EXIT
035300                   EVALUATE TRUE
035400                       WHEN WS-DEDUP-REPLAY
035500                           PERFORM 3800-EMIT-REPLAY
035600                               THRU 3800-EMIT-REPLAY-EXIT
035700                       WHEN WS-DEDUP-CONFLICT
035800                           MOVE "TXN_040" TO WS-FAIL-CODE
035900                           PERFORM 2900-VALIDATE-FAILED
036000                               THRU 2900-VALIDATE-FAILED-EXIT
036100                       WHEN WS-DEDUP-INPROGRESS
036200                           MOVE "TXN_042" TO WS-FAIL-CODE
036300                           PERFORM 2900-VALIDATE-FAILED
036400                               THRU 2900-VALIDATE-FAILED-EXIT
036500                       WHEN OTHER
036600                           PERFORM 3500-GENERATE-TXN-ID
036700                               THRU 3500-GENERATE-TXN-ID-EXIT
036800                           PERFORM 4000-POST-BALANCE
036900                               THRU 4000-POST-BALANCE-EXIT
037000                           PERFORM 7000-WRITE-TXN-MASTER
037100                               THRU 7000-WRITE-TXN-MASTER-EXIT
037200                   END-EVALUATE
037300               END-IF
037400           END-IF.
037500 
037600           PERFORM 9500-READ-TRANS-REQ THRU 9500-READ-TRANS-REQ-EXIT.
037700       1200-PROCESS-ONE-REQUEST-EXIT.
037800           EXIT.
037900 
038000      *-----------------------------------------------------------------
038100      * CLOSE ALL FILES AND DISPLAY THE RUN COUNTS.
038200      *-----------------------------------------------------------------
038300       1300-TERMINATE-POST-RUN.
038400           CLOSE TRANS-REQ-IN
038500                 TXN-MASTER
038600                 ACCT-CTL-FILE.
038700 
038800           DISPLAY "TXN-POST - REQUESTS READ.....: " WS-READ-COUNT.
038900           DISPLAY "TXN-POST - TRANSACTIONS POSTED: " WS-POSTED-COUNT.
039000           DISPLAY "TXN-POST - TRANSACTIONS FAILED: " WS-FAILED-COUNT.
039100           DISPLAY "TXN-POST - TRANSACTIONS CANCLD: " WS-CANCELLED-COUNT.
039200       1300-TERMINATE-POST-RUN-EXIT.
039300           EXIT.
039400 
039500      *-----------------------------------------------------------------
039600      * FIELD VALIDATION - SEE SPEC BUSINESS RULES / FIELD VALIDATION.
039700      * EACH PARAGRAPH EDITS ONE FIELD AND, ON FAILURE, MOVES THE
039800      * ERROR CODE AND FALLS THROUGH TO 2900-VALIDATE-FAILED.
039900      *-----------------------------------------------------------------
040000       2000-VALIDATE-REQUEST.
040100           SET WS-REQUEST-VALID TO TRUE.
040200           MOVE RQ-ACCOUNT-ID      TO WS-RQ-ACCOUNT-ID.
040300           MOVE RQ-TXN-TYPE-CODE   TO WS-RQ-TYPE-CODE.
040400           MOVE RQ-AMOUNT          TO WS-RQ-AMOUNT.
040500           MOVE RQ-DESCRIPTION     TO WS-RQ-DESCRIPTION.
040600           MOVE RQ-IDEMPOTENCY-KEY TO WS-RQ-IDEMP-KEY.
040700           MOVE RQ-REFERENCE-TXN-ID TO WS-RQ-REFERENCE-ID.
040800           MOVE RQ-REQUEST-HASH    TO WS-RQ-REQUEST-HASH.
040900 
041000           PERFORM 2100-EDIT-ACCOUNT-ID
041100               THRU 2100-EDIT-ACCOUNT-ID-EXIT.
041200           IF WS-REQUEST-VALID
041300               PERFORM 2200-EDIT-TXN-TYPE
041400                   THRU 2200-EDIT-TXN-TYPE-EXIT
041500           END-IF.
041600           IF WS-REQUEST-VALID
041700               PERFORM 2400-EDIT-AMOUNT
041800                   THRU 2400-EDIT-AMOUNT-EXIT
041900           END-IF.
042000           IF WS-REQUEST-VALID
042100               PERFORM 2500-EDIT-DESCRIPTION
042200                   THRU 2500-EDIT-DESCRIPTION-EXIT
042300           END-IF.
042400           IF WS-REQUEST-VALID
042500               PERFORM 2300-EDIT-IDEMPOTENCY-KEY
042600                   THRU 2300-EDIT-IDEMPOTENCY-KEY-EXIT
042700           END-IF.
042800       2000-VALIDATE-REQUEST-EXIT.
042900           EXIT.
043000 
043100      *-----------------------------------------------------------------
043200      * ACCOUNT-ID MUST BE PRESENT - TXN_050.
043300      *-----------------------------------------------------------------
043400       2100-EDIT-ACCOUNT-ID.
043500           IF WS-RQ-ACCOUNT-ID = SPACES
043600               MOVE "TXN_050" TO WS-FAIL-CODE
043700               PERFORM 2900-VALIDATE-FAILED
043800                   THRU 2900-VALIDATE-FAILED-EXIT
043900           END-IF.
044000       2100-EDIT-ACCOUNT-ID-EXIT.
044100           EXIT.
044200 
044300      *-----------------------------------------------------------------
044400      * TYPE CODE MUST BE ONE OF THE EIGHT KNOWN CODES - TXN_003.
044500      *-----------------------------------------------------------------
044600       2200-EDIT-TXN-TYPE.
044700           MOVE WS-RQ-TYPE-CODE TO RQ-TXN-TYPE-CODE.
044800           IF NOT RQ-TYPE-KNOWN
044900               MOVE "TXN_003" TO WS-FAIL-CODE
045000               PERFORM 2900-VALIDATE-FAILED
045100                   THRU 2900-VALIDATE-FAILED-EXIT
045200           END-IF.
045300       2200-EDIT-TXN-TYPE-EXIT.
045400           EXIT.
045500 
045600      *-----------------------------------------------------------------
045700      * IDEMPOTENCY KEY, IF PRESENT, MUST BE 8-128 CHARS OF
045800      * A-Z a-z 0-9 UNDERSCORE DASH - TXN_005.  A BLANK KEY SIMPLY
045900      * DISABLES DEDUP FOR THIS REQUEST (NOT AN ERROR).
046000      *-----------------------------------------------------------------
046100       2300-EDIT-IDEMPOTENCY-KEY.
046200           IF WS-RQ-IDEMP-KEY = SPACES
046300               GO TO 2300-EDIT-IDEMPOTENCY-KEY-EXIT
046400           END-IF.
046500 
046600           MOVE ZERO TO WS-IDEMP-KEY-LEN.
046700           MOVE "N"  TO WS-IDEMP-BAD-CHAR-SW.
046800           INSPECT WS-RQ-IDEMP-KEY TALLYING WS-IDEMP-KEY-LEN
046900               FOR CHARACTERS BEFORE INITIAL SPACES.
047000 
047100           IF WS-IDEMP-KEY-LEN < WS-IDEMP-KEY-MIN-LEN
047200              OR WS-IDEMP-KEY-LEN > WS-IDEMP-KEY-MAX-LEN
047300               MOVE "TXN_005" TO WS-FAIL-CODE
047400               PERFORM 2900-VALIDATE-FAILED
047500                   THRU 2900-VALIDATE-FAILED-EXIT
047600               GO TO 2300-EDIT-IDEMPOTENCY-KEY-EXIT
047700           END-IF.
047800 
047900           MOVE WS-RQ-IDEMP-KEY TO WS-IDEMP-KEY-TABLE.
048000           PERFORM 2350-EDIT-IDEMPOTENCY-KEY-CHAR
048100                   THRU 2350-EDIT-IDEMPOTENCY-KEY-CHAR-EXIT
048200               VARYING WS-IDEMP-BYTE-SUB FROM 1 BY 1
048300                   UNTIL WS-IDEMP-BYTE-SUB > WS-IDEMP-KEY-LEN.
048400 
048500           IF WS-IDEMP-BAD-CHAR
048600               MOVE "TXN_005" TO WS-FAIL-CODE
048700               PERFORM 2900-VALIDATE-FAILED
048800                   THRU 2900-VALIDATE-FAILED-EXIT
048900           END-IF.
049000       2300-EDIT-IDEMPOTENCY-KEY-EXIT.
049100           EXIT.
049200 
049300      *-----------------------------------------------------------------
049400      * ONE BYTE OF THE CHARACTER-CLASS EDIT ABOVE, DRIVEN OUT-OF-LINE
049500      * SO THE VARYING LOOP FOLLOWS SHOP HOUSE STYLE.
049600      *-----------------------------------------------------------------
049700       2350-EDIT-IDEMPOTENCY-KEY-CHAR.
049800           IF WS-IDEMP-KEY-CHAR(WS-IDEMP-BYTE-SUB)
049900                  NOT ALPHABETIC-LOWER
050000              AND WS-IDEMP-KEY-CHAR(WS-IDEMP-BYTE-SUB)
050100                  NOT ALPHABETIC-UPPER
050200              AND WS-IDEMP-KEY-CHAR(WS-IDEMP-BYTE-SUB) NOT NUMERIC
050300              AND WS-IDEMP-KEY-CHAR(WS-IDEMP-BYTE-SUB) NOT = "_"
050400              AND WS-IDEMP-KEY-CHAR(WS-IDEMP-BYTE-SUB) NOT = "-"
050500               SET WS-IDEMP-BAD-CHAR TO TRUE
050600           END-IF.
050700       2350-EDIT-IDEMPOTENCY-KEY-CHAR-EXIT.
050800           EXIT.
050900 
051000      *-----------------------------------------------------------------
051100      * AMOUNT MUST BE PRESENT AND STRICTLY GREATER THAN ZERO - TXN_002.
051200      *-----------------------------------------------------------------
051300       2400-EDIT-AMOUNT.
051400           IF WS-RQ-AMOUNT NOT NUMERIC
051500              OR WS-RQ-AMOUNT NOT GREATER THAN ZERO
051600               MOVE "TXN_002" TO WS-FAIL-CODE
051700               PERFORM 2900-VALIDATE-FAILED
051800                   THRU 2900-VALIDATE-FAILED-EXIT
051900           END-IF.
052000       2400-EDIT-AMOUNT-EXIT.
052100           EXIT.
052200 
052300      *-----------------------------------------------------------------
052400      * DESCRIPTION MUST NOT EXCEED 200 CHARACTERS - TXN_006.  THE
052500      * FIELD IS PHYSICALLY PIC X(200) SO THIS IS A BELT-AND-BRACES
052600      * CHECK FOR AN UPSTREAM RECORD THAT OVERLAID THE FILLER.
052700      *-----------------------------------------------------------------
052800       2500-EDIT-DESCRIPTION.
052900           IF WS-RQ-DESCRIPTION(1:1) = LOW-VALUE
053000               MOVE "TXN_006" TO WS-FAIL-CODE
053100               PERFORM 2900-VALIDATE-FAILED
053200                   THRU 2900-VALIDATE-FAILED-EXIT
053300           END-IF.
053400       2500-EDIT-DESCRIPTION-EXIT.
053500           EXIT.
053600 
053700      *-----------------------------------------------------------------
053800      * COMMON FAIL PATH FOR VALIDATION - WRITE A FAILED TXN-RECORD,
053900      * BUMP THE FAILED COUNTER, MARK THE REQUEST INVALID, AND ROLL
054000      * THE FAILURE INTO THE ACCOUNT'S CONTROL TOTALS THE SAME AS AN
054100      * INSUFFICIENT-BALANCE FAILURE DOES, SO CTL-TOTAL-RPT'S PER-
054200      * ACCOUNT FAILED COUNT COVERS EVERY REASON A REQUEST CAN FAIL,
054300      * NOT JUST A BAD CALCULATION.  IF THE ACCOUNT-ID ITSELF IS THE
054400      * BAD FIELD (TXN_050) THERE IS NO ACCOUNT TO CHARGE IT TO.
054500      *-----------------------------------------------------------------
054600       2900-VALIDATE-FAILED.
054700           SET WS-REQUEST-INVALID TO TRUE.
054800           PERFORM 9000-LOOKUP-ERROR-TEXT
054900               THRU 9000-LOOKUP-ERROR-TEXT-EXIT.
055000 
055100           MOVE SPACES              TO TXN-RECORD.
055200           MOVE "TXN-00000000"      TO TX-TRANSACTION-ID.
055300           MOVE WS-RQ-ACCOUNT-ID    TO TX-ACCOUNT-ID.
055400           MOVE WS-RQ-TYPE-CODE     TO TX-TXN-TYPE-CODE.
055500           MOVE WS-RQ-AMOUNT        TO TX-AMOUNT.
055600           MOVE ZERO                TO TX-BALANCE-AFTER.
055700           SET TX-STATUS-FAILED     TO TRUE.
055800           MOVE WS-RQ-DESCRIPTION   TO TX-DESCRIPTION.
055900           MOVE WS-RQ-REFERENCE-ID  TO TX-REFERENCE-TXN-ID.
056000           MOVE WS-FAIL-TEXT        TO TX-FAIL-REASON.
056100 
056200           WRITE TXN-RECORD INVALID KEY
056300               DISPLAY "TXN-POST - DUPLICATE KEY ON FAILED WRITE".
056400           ADD 1 TO WS-FAILED-COUNT.
056500 
056600           IF WS-RQ-ACCOUNT-ID NOT = SPACES
056700               PERFORM 4100-LOOKUP-ACCOUNT-BALANCE
056800                   THRU 4100-LOOKUP-ACCOUNT-BALANCE-EXIT
056900               ADD 1 TO WS-CT-TOTAL-FAILED
057000               PERFORM 8000-UPDATE-ACCT-CTL
057100                   THRU 8000-UPDATE-ACCT-CTL-EXIT
057200           END-IF.
057300       2900-VALIDATE-FAILED-EXIT.
057400           EXIT.
057500 
057600      *-----------------------------------------------------------------
057700      * IDEMPOTENCY-KEY DEDUPLICATION - CALLS IDEMPOTENCY-CHECK.  IF NO
057800      * KEY WAS SUPPLIED, DEDUP IS SKIPPED ENTIRELY (SPEC RULE).
057900      *-----------------------------------------------------------------
058000       3000-DEDUP-CHECK.
058100           IF WS-RQ-IDEMP-KEY = SPACES
058200               SET WS-DEDUP-SKIP-NEW TO TRUE
058300               GO TO 3000-DEDUP-CHECK-EXIT
058400           END-IF.
058500 
058600           SET IL-FUNC-LOOKUP     TO TRUE.
058700           MOVE WS-RQ-IDEMP-KEY   TO IL-IDEMPOTENCY-KEY.
058800           MOVE WS-RQ-REQUEST-HASH TO IL-REQUEST-HASH.
058900           MOVE WS-PROCESSED-TS   TO IL-CURRENT-TS.
059000           CALL "IDEMPOTENCY-CHECK" USING WS-IDEMP-LINKAGE.
059100 
059200           EVALUATE TRUE
059300               WHEN IL-RESULT-REPLAY
059400                   SET WS-DEDUP-REPLAY TO TRUE
059500                   MOVE IL-REPLAY-TRANSACTION-ID TO WS-RQ-REFERENCE-ID
059600               WHEN IL-RESULT-CONFLICT
059700                   SET WS-DEDUP-CONFLICT TO TRUE
059800               WHEN IL-RESULT-INPROGRESS
059900                   SET WS-DEDUP-INPROGRESS TO TRUE
060000               WHEN OTHER
060100                   SET WS-DEDUP-PROCEED TO TRUE
060200           END-EVALUATE.
060300       3000-DEDUP-CHECK-EXIT.
060400           EXIT.
060500 
060600      *-----------------------------------------------------------------
060700      * IDEMPOTENT REPLAY - RE-EMIT THE ORIGINAL RESULT, NO NEW
060800      * BALANCE EFFECT, NO NEW CONTROL-TOTAL EFFECT.
060900      *-----------------------------------------------------------------
061000       3800-EMIT-REPLAY.
061100           MOVE IL-REPLAY-TRANSACTION-ID TO TX-TRANSACTION-ID.
061200           READ TXN-MASTER
061300               INVALID KEY
061400                   DISPLAY "TXN-POST - REPLAY KEY NOT ON MASTER: "
061500                           TX-TRANSACTION-ID
061600           END-READ.
061700       3800-EMIT-REPLAY-EXIT.
061800           EXIT.
061900 
062000      *-----------------------------------------------------------------
062100      * GENERATE THE NEXT TRANSACTION ID - TXN- PLUS AN 8-DIGIT RUN
062200      * COUNTER SEEDED FROM THE CURRENT SECOND, ZERO FILLED.
062300      *-----------------------------------------------------------------
062400       3500-GENERATE-TXN-ID.
062500           ADD 1 TO WS-TXN-SEQ.
062600           COMPUTE WS-TXN-ID-RAW = (WS-PTS-HHMMSS * 100) + WS-TXN-SEQ.
062700           DIVIDE WS-TXN-ID-RAW BY 99999999
062800               GIVING WS-TXN-ID-QUOTIENT
062900               REMAINDER WS-NEW-TXN-SUFFIX.
063000           MOVE WS-NEW-TXN-ID TO TX-TRANSACTION-ID.
063100       3500-GENERATE-TXN-ID-EXIT.
063200           EXIT.
063300 
063400      *-----------------------------------------------------------------
063500      * APPLY THE BALANCE CALCULATION FOR THE TRANSACTION TYPE.  LOOK
063600      * UP THE ACCOUNT'S CURRENT ENDING BALANCE, CALL COMPUTE-BALANCE,
063700      * AND TRANSITION THE TRANSACTION TO SUCCESS OR FAILED.
063800      *-----------------------------------------------------------------
063900       4000-POST-BALANCE.
064000           MOVE SPACES               TO TXN-RECORD.
064100           MOVE WS-RQ-ACCOUNT-ID     TO TX-ACCOUNT-ID.
064200           MOVE WS-RQ-TYPE-CODE      TO TX-TXN-TYPE-CODE.
064300           MOVE WS-RQ-AMOUNT         TO TX-AMOUNT.
064400           MOVE WS-RQ-DESCRIPTION    TO TX-DESCRIPTION.
064500           MOVE WS-RQ-REFERENCE-ID   TO TX-REFERENCE-TXN-ID.
064600           SET  TX-STATUS-PENDING    TO TRUE.
064700 
064800           PERFORM 4100-LOOKUP-ACCOUNT-BALANCE
064900               THRU 4100-LOOKUP-ACCOUNT-BALANCE-EXIT.
065000 
065100           MOVE WS-RQ-AMOUNT           TO ML-AMOUNT.
065200           MOVE WS-CT-ENDING-BALANCE   TO ML-CURRENT-BALANCE.
065300           IF TX-TYPE-CREDIT
065400               SET ML-OP-ADD TO TRUE
065500           ELSE
065600               SET ML-OP-SUBTRACT TO TRUE
065700           END-IF.
065800           CALL "COMPUTE-BALANCE" USING WS-MONEY-LINKAGE.
065900 
066000           IF ML-INSUFFICIENT-FUNDS
066100               SET TX-STATUS-FAILED TO TRUE
066200               MOVE "TXN_020" TO WS-FAIL-CODE
066300               PERFORM 9000-LOOKUP-ERROR-TEXT
066400                   THRU 9000-LOOKUP-ERROR-TEXT-EXIT
066500               MOVE WS-FAIL-TEXT TO TX-FAIL-REASON
066600               ADD 1 TO WS-CT-TOTAL-FAILED
066700               ADD 1 TO WS-FAILED-COUNT
066800               SET IL-FUNC-MARK-FAILED TO TRUE
066900               MOVE TX-TRANSACTION-ID TO IL-TRANSACTION-ID
067000               IF WS-RQ-IDEMP-KEY NOT = SPACES
067100                   CALL "IDEMPOTENCY-CHECK" USING WS-IDEMP-LINKAGE
067200               END-IF
067300           ELSE
067400               SET TX-STATUS-SUCCESS TO TRUE
067500               MOVE ML-NEW-BALANCE TO TX-BALANCE-AFTER
067600               MOVE ML-NEW-BALANCE TO WS-CT-ENDING-BALANCE
067700               IF TX-TYPE-CREDIT
067800                   ADD WS-RQ-AMOUNT TO WS-CT-TOTAL-CREDITS
067900               ELSE
068000                   ADD WS-RQ-AMOUNT TO WS-CT-TOTAL-DEBITS
068100               END-IF
068200               ADD 1 TO WS-POSTED-COUNT
068300               SET IL-FUNC-COMPLETE TO TRUE
068400               MOVE TX-TRANSACTION-ID TO IL-TRANSACTION-ID
068500               IF WS-RQ-IDEMP-KEY NOT = SPACES
068600                   CALL "IDEMPOTENCY-CHECK" USING WS-IDEMP-LINKAGE
068700               END-IF
068800           END-IF.
068900 
069000           PERFORM 8000-UPDATE-ACCT-CTL THRU 8000-UPDATE-ACCT-CTL-EXIT.
069100       4000-POST-BALANCE-EXIT.
069200           EXIT.
069300 
069400      *-----------------------------------------------------------------
069500      * READ THE ACCOUNT'S CONTROL-TOTALS RECORD FOR ITS CURRENT
069600      * ENDING BALANCE; IF NONE EXISTS YET THIS RUN, START AT ZERO.
069700      *-----------------------------------------------------------------
069800       4100-LOOKUP-ACCOUNT-BALANCE.
069900           MOVE WS-RQ-ACCOUNT-ID TO CT-ACCOUNT-ID.
070000           READ ACCT-CTL-FILE
070100               INVALID KEY
070200                   MOVE WS-RQ-ACCOUNT-ID TO WS-CT-ACCOUNT-ID
070300                   MOVE ZERO             TO WS-CT-TOTAL-CREDITS
070400                                            WS-CT-TOTAL-DEBITS
070500                                            WS-CT-TOTAL-FAILED
070600                                            WS-CT-TOTAL-CANCELLED
070700                                            WS-CT-ENDING-BALANCE
070800               NOT INVALID KEY
070900                   MOVE CT-ACCOUNT-ID      TO WS-CT-ACCOUNT-ID
071000                   MOVE CT-TOTAL-CREDITS   TO WS-CT-TOTAL-CREDITS
071100                   MOVE CT-TOTAL-DEBITS    TO WS-CT-TOTAL-DEBITS
071200                   MOVE CT-TOTAL-FAILED    TO WS-CT-TOTAL-FAILED
071300                   MOVE CT-TOTAL-CANCELLED TO WS-CT-TOTAL-CANCELLED
071400                   MOVE CT-ENDING-BALANCE  TO WS-CT-ENDING-BALANCE
071500           END-READ.
071600       4100-LOOKUP-ACCOUNT-BALANCE-EXIT.
071700           EXIT.
071800 
071900      *-----------------------------------------------------------------
072000      * WRITE OR REWRITE THE ACCOUNT'S CONTROL-TOTALS RECORD FROM THE
072100      * WORKING ACCUMULATORS.
072200      *-----------------------------------------------------------------
072300       8000-UPDATE-ACCT-CTL.
072400           MOVE WS-CT-ACCOUNT-ID      TO CT-ACCOUNT-ID.
072500           MOVE WS-CT-TOTAL-CREDITS   TO CT-TOTAL-CREDITS.
072600           MOVE WS-CT-TOTAL-DEBITS    TO CT-TOTAL-DEBITS.
072700           MOVE WS-CT-TOTAL-FAILED    TO CT-TOTAL-FAILED.
072800           MOVE WS-CT-TOTAL-CANCELLED TO CT-TOTAL-CANCELLED.
072900           MOVE WS-CT-ENDING-BALANCE  TO CT-ENDING-BALANCE.
073000 
073100           REWRITE CTL-TOTALS-RECORD
073200               INVALID KEY
073300                   WRITE CTL-TOTALS-RECORD
073400                       INVALID KEY
073500                       DISPLAY "TXN-POST - CANNOT WRITE ACCT-CTL: "
073600                               CT-ACCOUNT-ID
073700           END-REWRITE.
073800       8000-UPDATE-ACCT-CTL-EXIT.
073900           EXIT.
074000 
074100      *-----------------------------------------------------------------
074200      * WRITE THE NEW TXN-MASTER RECORD BUILT BY 4000-POST-BALANCE.
074300      *-----------------------------------------------------------------
074400       7000-WRITE-TXN-MASTER.
074500           WRITE TXN-RECORD
074600               INVALID KEY
074700                   DISPLAY "TXN-POST - DUPLICATE TRANSACTION ID: "
074800                           TX-TRANSACTION-ID
074900           END-WRITE.
075000       7000-WRITE-TXN-MASTER-EXIT.
075100           EXIT.
075200 
075300      *-----------------------------------------------------------------
075400      * CANCELLATION FLOW - REQUEST'S REFERENCE-TXN-ID NAMES THE
075500      * TRANSACTION TO CANCEL.
075600      *-----------------------------------------------------------------
075700       6000-CANCEL-TXN.
075800           MOVE RQ-REFERENCE-TXN-ID TO WS-RQ-REFERENCE-ID.
075900           PERFORM 6050-EDIT-REFERENCE-ID
076000               THRU 6050-EDIT-REFERENCE-ID-EXIT.
076100           IF WS-REQUEST-INVALID
076200               GO TO 6000-CANCEL-TXN-EXIT
076300           END-IF.
076400 
076500           MOVE WS-RQ-REFERENCE-ID  TO TX-REFERENCE-TXN-ID.
076600           READ TXN-MASTER
076700               KEY IS TX-REFERENCE-TXN-ID
076800               INVALID KEY
076900                   MOVE "TXN_010" TO WS-FAIL-CODE
077000                   MOVE RQ-ACCOUNT-ID  TO WS-RQ-ACCOUNT-ID
077100                   MOVE RQ-TXN-TYPE-CODE TO WS-RQ-TYPE-CODE
077200                   MOVE RQ-AMOUNT      TO WS-RQ-AMOUNT
077300                   MOVE RQ-DESCRIPTION TO WS-RQ-DESCRIPTION
077400                   PERFORM 2900-VALIDATE-FAILED
077500                       THRU 2900-VALIDATE-FAILED-EXIT
077600                   GO TO 6000-CANCEL-TXN-EXIT
077700           END-READ.
077800 
077900           PERFORM 6100-CHECK-CANCEL-ELIGIBLE
078000               THRU 6100-CHECK-CANCEL-ELIGIBLE-EXIT.
078100 
078200           IF WS-REQUEST-VALID
078300               SET TX-STATUS-CANCELLED TO TRUE
078400               MOVE "CANCELLED ON REQUEST" TO TX-CANCEL-REASON
078500               REWRITE TXN-RECORD
078600                   INVALID KEY
078700                       DISPLAY "TXN-POST - CANNOT REWRITE CANCEL: "
078800                               TX-TRANSACTION-ID
078900               END-REWRITE
079000               MOVE TX-ACCOUNT-ID TO WS-RQ-ACCOUNT-ID
079100               PERFORM 4100-LOOKUP-ACCOUNT-BALANCE
079200                   THRU 4100-LOOKUP-ACCOUNT-BALANCE-EXIT
079300               ADD 1 TO WS-CT-TOTAL-CANCELLED
079400               PERFORM 8000-UPDATE-ACCT-CTL
079500                   THRU 8000-UPDATE-ACCT-CTL-EXIT
079600               ADD 1 TO WS-CANCELLED-COUNT
079700           END-IF.
079800       6000-CANCEL-TXN-EXIT.
079900           EXIT.
080000 
080100      *-----------------------------------------------------------------
080200      * REFERENCE-TXN-ID NAMED ON A CANCEL REQUEST MUST LOOK LIKE A
080300      * TRANSACTION-ID WE COULD HAVE GENERATED - "TXN-" PLUS EIGHT
080400      * ALPHANUMERIC CHARACTERS - BEFORE WE EVER TRY THE KEYED READ.
080500      * TXN_001.
080600      *-----------------------------------------------------------------
080700       6050-EDIT-REFERENCE-ID.
080800           SET WS-REQUEST-VALID TO TRUE.
080900           MOVE "N" TO WS-REFID-BAD-CHAR-SW.
081000           IF WS-REFID-PREFIX NOT = "TXN-"
081100               SET WS-REFID-BAD-CHAR TO TRUE
081200           ELSE
081300               PERFORM 6060-EDIT-REFERENCE-ID-CHAR
081400                       THRU 6060-EDIT-REFERENCE-ID-CHAR-EXIT
081500                   VARYING WS-REFID-BYTE-SUB FROM 1 BY 1
081600                       UNTIL WS-REFID-BYTE-SUB > 8
081700           END-IF.
081800 
081900           IF WS-REFID-BAD-CHAR
082000               MOVE "TXN_001" TO WS-FAIL-CODE
082100               MOVE RQ-ACCOUNT-ID    TO WS-RQ-ACCOUNT-ID
082200               MOVE RQ-TXN-TYPE-CODE TO WS-RQ-TYPE-CODE
082300               MOVE RQ-AMOUNT        TO WS-RQ-AMOUNT
082400               MOVE RQ-DESCRIPTION   TO WS-RQ-DESCRIPTION
082500               PERFORM 2900-VALIDATE-FAILED
082600                   THRU 2900-VALIDATE-FAILED-EXIT
082700           END-IF.
082800       6050-EDIT-REFERENCE-ID-EXIT.
082900           EXIT.
083000 
083100      *-----------------------------------------------------------------
083200      * ONE BYTE OF THE REFERENCE-ID SUFFIX EDIT ABOVE, DRIVEN
083300      * OUT-OF-LINE SO THE VARYING LOOP FOLLOWS SHOP HOUSE STYLE.
083400      *-----------------------------------------------------------------
083500       6060-EDIT-REFERENCE-ID-CHAR.
083600           IF WS-REFID-SUFFIX-CHAR(WS-REFID-BYTE-SUB)
083700                  NOT ALPHABETIC-LOWER
083800              AND WS-REFID-SUFFIX-CHAR(WS-REFID-BYTE-SUB)
083900                  NOT ALPHABETIC-UPPER
084000              AND WS-REFID-SUFFIX-CHAR(WS-REFID-BYTE-SUB) NOT NUMERIC
084100               SET WS-REFID-BAD-CHAR TO TRUE
084200           END-IF.
084300       6060-EDIT-REFERENCE-ID-CHAR-EXIT.
084400           EXIT.
084500 
084600      *-----------------------------------------------------------------
084700      * A TRANSACTION MAY BE CANCELLED ONLY IF PENDING AND OF A
084800      * CANCELLABLE TYPE (DEPOSIT, PAYMENT, REFUND).
084900      *-----------------------------------------------------------------
085000       6100-CHECK-CANCEL-ELIGIBLE.
085100           SET WS-REQUEST-VALID TO TRUE.
085200           IF NOT TX-STATUS-PENDING
085300               SET WS-REQUEST-INVALID TO TRUE
085400               MOVE "TXN_033" TO WS-FAIL-CODE
085500           ELSE
085600               IF NOT TX-TYPE-CANCELLABLE
085700                   SET WS-REQUEST-INVALID TO TRUE
085800                   MOVE "TXN_035" TO WS-FAIL-CODE
085900               END-IF
086000           END-IF.
086100 
086200           IF WS-REQUEST-INVALID
086300               MOVE TX-ACCOUNT-ID    TO WS-RQ-ACCOUNT-ID
086400               MOVE TX-TXN-TYPE-CODE TO WS-RQ-TYPE-CODE
086500               MOVE TX-AMOUNT        TO WS-RQ-AMOUNT
086600               MOVE TX-DESCRIPTION   TO WS-RQ-DESCRIPTION
086700               PERFORM 2900-VALIDATE-FAILED
086800                   THRU 2900-VALIDATE-FAILED-EXIT
086900           END-IF.
087000       6100-CHECK-CANCEL-ELIGIBLE-EXIT.
087100           EXIT.
087200 
087300      *-----------------------------------------------------------------
087400      * LOOK UP THE MESSAGE TEXT FOR WS-FAIL-CODE IN THE TXNCODES
087500      * TABLE (SEQUENTIAL SEARCH - THE TABLE IS ONLY 25 ENTRIES LONG).
087600      *-----------------------------------------------------------------
087700       9000-LOOKUP-ERROR-TEXT.
087800           MOVE SPACES TO WS-FAIL-TEXT.
087900           SET TE-IDX TO 1.
088000           SEARCH TXN-ERROR-ENTRY
088100               AT END
088200                   MOVE "UNKNOWN ERROR CODE" TO WS-FAIL-TEXT
088300               WHEN TE-CODE(TE-IDX) = WS-FAIL-CODE
088400                   MOVE TE-MESSAGE(TE-IDX) TO WS-FAIL-TEXT
088500           END-SEARCH.
088600       9000-LOOKUP-ERROR-TEXT-EXIT.
088700           EXIT.
088800 
088900      *-----------------------------------------------------------------
089000      * READ THE NEXT TRANSACTION REQUEST.
089100      *-----------------------------------------------------------------
089200       9500-READ-TRANS-REQ.
089300           READ TRANS-REQ-IN
089400               AT END
089500                   SET WS-EOF TO TRUE
089600           END-READ.
089700       9500-READ-TRANS-REQ-EXIT.
089800           EXIT.
