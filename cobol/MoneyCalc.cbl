000100      ******************************************************************
000200      * SUBPROGRAM CALLED BY TXN-POST TO APPLY ONE MONEY MOVEMENT TO
000300      * AN ACCOUNT'S CURRENT BALANCE.  HOLDS ALL OF THE SHOP'S MONEY
000400      * RULES IN ONE PLACE - HALF-UP ROUNDING (NOT NEEDED FOR WHOLE
000500      * WON AMOUNTS, KEPT FOR THE DAY A FRACTIONAL CURRENCY ARRIVES),
000600      * NON-NEGATIVE BALANCE ENFORCEMENT ON DEBIT-TYPE TRANSACTIONS.
000700      ******************************************************************
000800       IDENTIFICATION              DIVISION.
000900      *------------------------------------------------------------------
001000       PROGRAM-ID.                 COMPUTE-BALANCE.
001100       AUTHOR.                     R H MCADAMS.
001200       INSTALLATION.               JUNBANK DATA PROCESSING CENTER.
001300       DATE-WRITTEN.               02/14/1994.
001400       DATE-COMPILED.
001500       SECURITY.                   COMPANY CONFIDENTIAL - BATCH
001600                                   PRODUCTION LIBRARY - RESTRICTED.
001700      *------------------------------------------------------------------
001800      * CHANGE LOG
001900      *------------------------------------------------------------------
002000      *  DATE       BY   TICKET     DESCRIPTION
002100      *  ---------- ---  ---------  ---------------------------------
002200      *  1994-02-14 RHM  94-0033    ORIGINAL PROGRAM.
002300      *  1999-01-06 RHM  99-0004    Y2K CERTIFICATION SIGN-OFF. NO
002400      *                             DATE FIELDS ON THIS PROGRAM.
002500      *  2007-02-15 GWT  07-0066    INSUFFICIENT-BALANCE CHECK MOVED
002600      *                             HERE FROM TXN-POST SO ALL CALLERS
002700      *                             SHARE ONE RULE.
002800      *  2007-02-15 GWT  07-0066    ROUNDING MODE DOCUMENTED AS
002900      *                             HALF-UP PER FINANCE SIGN-OFF.
003000      *  2013-06-11 GWT  13-0129    DROPPED PACKED-DECIMAL ON THE
003100      *                             ROUNDING WORK AREA - AUDIT FOUND
003200      *                             NO OTHER PROGRAM IN THIS SUITE
003300      *                             PACKS ANYTHING, SO THIS ONE WON'T
003400      *                             EITHER.  ADDED A CALL COUNTER FOR
003500      *                             THE TUNING REVIEW.
003600      ******************************************************************
003700       ENVIRONMENT                 DIVISION.
003800      *------------------------------------------------------------------
003900       CONFIGURATION               SECTION.
004000       SOURCE-COMPUTER.            JUNBANK-3090.
004100       OBJECT-COMPUTER.            JUNBANK-3090.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM.
004400      ******************************************************************
004500       DATA                        DIVISION.
004600      *------------------------------------------------------------------
004700       WORKING-STORAGE             SECTION.
004800      *-----------------------------------------------------------------
004900      * INVOCATION COUNTER - HOW MANY TIMES TXN-POST HAS CALLED THIS
005000      * SUBPROGRAM IN THE CURRENT RUN, FOR THE PERFORMANCE TUNING
005100      * REVIEW GWT DID AFTER REQ 07-0066.
005200      *-----------------------------------------------------------------
005300       77  WS-CALL-COUNT               PIC 9(07) COMP VALUE ZERO.
005400       01  WS-ROUNDED-AMOUNT.
005500           05  WS-RA-WHOLE             PIC S9(13).
005600           05  WS-RA-REMAINDER         PIC S9(04).
005700       01  WS-ROUNDED-AMOUNT-R REDEFINES WS-ROUNDED-AMOUNT.
005800           05  FILLER                  PIC X(08).
005900       01  WS-OVERDRAFT-LIMIT          PIC S9(13) VALUE ZERO.
006000       01  WS-OVERDRAFT-LIMIT-DSPLY REDEFINES WS-OVERDRAFT-LIMIT
006100                                       PIC X(13).
006200       01  WS-CALC-SWITCHES.
006300           05  WS-ZERO-AMOUNT-SW       PIC X(01) VALUE "N".
006400               88  WS-ZERO-AMOUNT              VALUE "Y".
006500           05  FILLER                  PIC X(03) VALUE SPACES.
006600       01  WS-BALANCE-EDIT-AREA.
006700           05  WS-BE-SIGN              PIC X(01).
006800           05  WS-BE-DIGITS            PIC 9(13).
006900       01  WS-BALANCE-EDIT-NUM REDEFINES WS-BALANCE-EDIT-AREA
007000                                       PIC S9(14).
007100 
007200      ******************************************************************
007300       LINKAGE                     SECTION.
007400      *------------------------------------------------------------------
007500       01  LK-MONEY-AREA.
007600           05  LK-OPERATION-CODE       PIC X(01).
007700               88  LK-OP-ADD                    VALUE "A".
007800               88  LK-OP-SUBTRACT               VALUE "S".
007900           05  LK-CURRENT-BALANCE      PIC S9(13).
008000           05  LK-AMOUNT               PIC 9(13).
008100           05  LK-NEW-BALANCE          PIC S9(13).
008200           05  LK-INSUFFICIENT-SW      PIC X(01).
008300               88  LK-INSUFFICIENT-FUNDS        VALUE "Y".
008400 
008500      ******************************************************************
008600       PROCEDURE                   DIVISION USING LK-MONEY-AREA.
008700      *-----------------------------------------------------------------
008800       100-COMPUTE-VALUE.
008900           ADD 1 TO WS-CALL-COUNT.
009000           PERFORM 200-VALIDATE-INPUT-AMOUNT
009100               THRU 200-VALIDATE-INPUT-AMOUNT-EXIT.
009200           PERFORM 300-APPLY-BALANCE-CHANGE
009300               THRU 300-APPLY-BALANCE-CHANGE-EXIT.
009400           GOBACK.
009500 
009600      *-----------------------------------------------------------------
009700      * WHOLE WON AMOUNTS CARRY NO FRACTIONAL COMPONENT TODAY, BUT THE
009800      * REMAINDER FIELD IS KEPT SO A FUTURE FRACTIONAL CURRENCY ONLY
009900      * NEEDS THIS PARAGRAPH TOUCHED, NOT EVERY CALLER.
010000      *-----------------------------------------------------------------
010100       200-VALIDATE-INPUT-AMOUNT.
010200           MOVE "N" TO WS-ZERO-AMOUNT-SW.
010300           IF LK-AMOUNT = ZERO
010400               SET WS-ZERO-AMOUNT TO TRUE
010500           END-IF.
010600           COMPUTE WS-RA-WHOLE ROUNDED = LK-AMOUNT.
010700           MOVE ZERO TO WS-RA-REMAINDER.
010800       200-VALIDATE-INPUT-AMOUNT-EXIT.
010900           EXIT.
011000 
011100      *-----------------------------------------------------------------
011200      * ADD APPLIES A CREDIT-TYPE TRANSACTION.  SUBTRACT APPLIES A
011300      * DEBIT-TYPE TRANSACTION AND MAY NOT DRIVE THE BALANCE BELOW
011400      * WS-OVERDRAFT-LIMIT (ZERO, NO OVERDRAFT PRODUCT ON THIS SYSTEM).
011500      *-----------------------------------------------------------------
011600       300-APPLY-BALANCE-CHANGE.
011700           MOVE "N" TO LK-INSUFFICIENT-SW.
011800           EVALUATE TRUE
011900               WHEN LK-OP-ADD
012000                   COMPUTE LK-NEW-BALANCE =
012100                       LK-CURRENT-BALANCE + WS-RA-WHOLE
012200               WHEN LK-OP-SUBTRACT
012300                   COMPUTE LK-NEW-BALANCE =
012400                       LK-CURRENT-BALANCE - WS-RA-WHOLE
012500                   IF LK-NEW-BALANCE < WS-OVERDRAFT-LIMIT
012600                       SET LK-INSUFFICIENT-FUNDS TO TRUE
012700                       MOVE LK-CURRENT-BALANCE TO LK-NEW-BALANCE
012800                   END-IF
012900           END-EVALUATE.
013000       300-APPLY-BALANCE-CHANGE-EXIT.
013100           EXIT.
