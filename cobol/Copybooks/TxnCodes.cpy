000100      *****************************************************************
000200      * COPYBOOK      TXNCODES
000300      * TRANSACTION ERROR CODE / MESSAGE CATALOGUE
000400      *
000500      * ONE FILLER ENTRY PER TXN_nnn CODE DEFINED BY THE TRANSACTION
000600      * POSTING DOMAIN.  REDEFINED AS A TABLE AND SEARCHED BY
000700      * TXN-POST'S 9000-LOOKUP-ERROR-TEXT SO THAT FAIL-REASON AND
000800      * CANCEL-REASON TEXT COMES FROM ONE PLACE INSTEAD OF BEING
000900      * LITERAL-CODED AT EVERY GO TO.
001000      *
001100      * MAINTENANCE HISTORY
001200      *   1994-03-08 RHM  ORIGINAL TABLE, TXN_001-TXN_042.
001300      *   1996-11-19 CDP  ADDED TXN_050-TXN_054 ACCOUNT-SERVICE CODES
001400      *                   FOR FUTURE USE (BATCH DOES NOT CALL THEM YET).
001500      *   1999-01-06 RHM  Y2K REVIEW - NO DATE FIELDS IN THIS TABLE,
001600      *                   NO CHANGE REQUIRED.  SIGNED OFF PER MEMO 99-04.
001700      *   2003-07-22 LKW  ADDED TXN_021-TXN_023 LIMIT-CHECK CODES,
001800      *                   RESERVED, NOT YET CALLED FROM ANY PARAGRAPH.
001900      *   2013-09-30 GWT  REVIEWED TXN_030-TXN_034 AGAINST THE ACTUAL
002000      *                   POSTING FLOW - SEE NOTE BELOW THE TABLE.
002100      *****************************************************************
002200       01  TXN-ERROR-TABLE.
002300           05  FILLER                  PIC X(40)
002400               VALUE "TXN_001INVALID TRANSACTION ID FORMAT   ".
002500           05  FILLER                  PIC X(40)
002600               VALUE "TXN_002INVALID AMOUNT                  ".
002700           05  FILLER                  PIC X(40)
002800               VALUE "TXN_003INVALID TRANSACTION TYPE        ".
002900           05  FILLER                  PIC X(40)
003000               VALUE "TXN_004IDEMPOTENCY KEY REQUIRED        ".
003100           05  FILLER                  PIC X(40)
003200               VALUE "TXN_005INVALID IDEMPOTENCY KEY FORMAT  ".
003300           05  FILLER                  PIC X(40)
003400               VALUE "TXN_006DESCRIPTION EXCEEDS 200 CHARS   ".
003500           05  FILLER                  PIC X(40)
003600               VALUE "TXN_010TRANSACTION NOT FOUND           ".
003700           05  FILLER                  PIC X(40)
003800               VALUE "TXN_011IDEMPOTENCY RECORD NOT FOUND    ".
003900           05  FILLER                  PIC X(40)
004000               VALUE "TXN_020INSUFFICIENT BALANCE            ".
004100           05  FILLER                  PIC X(40)
004200               VALUE "TXN_021DAILY LIMIT EXCEEDED            ".
004300           05  FILLER                  PIC X(40)
004400               VALUE "TXN_022SINGLE TXN LIMIT EXCEEDED       ".
004500           05  FILLER                  PIC X(40)
004600               VALUE "TXN_023MINIMUM AMOUNT NOT MET          ".
004700           05  FILLER                  PIC X(40)
004800               VALUE "TXN_030TRANSACTION ALREADY SUCCESS     ".
004900           05  FILLER                  PIC X(40)
005000               VALUE "TXN_031TRANSACTION ALREADY CANCELLED   ".
005100           05  FILLER                  PIC X(40)
005200               VALUE "TXN_032TRANSACTION ALREADY FAILED      ".
005300           05  FILLER                  PIC X(40)
005400               VALUE "TXN_033CANNOT CANCEL IN CURRENT STATUS ".
005500           05  FILLER                  PIC X(40)
005600               VALUE "TXN_034INVALID STATUS TRANSITION       ".
005700           05  FILLER                  PIC X(40)
005800               VALUE "TXN_035ONLY CANCELLABLE TYPES MAY CANCL".
005900           05  FILLER                  PIC X(40)
006000               VALUE "TXN_040IDEMPOTENCY KEY CONFLICT        ".
006100           05  FILLER                  PIC X(40)
006200               VALUE "TXN_041IDEMPOTENCY KEY EXPIRED         ".
006300           05  FILLER                  PIC X(40)
006400               VALUE "TXN_042IDEMPOTENCY KEY IN PROGRESS     ".
006500           05  FILLER                  PIC X(40)
006600               VALUE "TXN_050ACCOUNT NOT FOUND               ".
006700           05  FILLER                  PIC X(40)
006800               VALUE "TXN_051ACCOUNT NOT ACTIVE              ".
006900           05  FILLER                  PIC X(40)
007000               VALUE "TXN_052ACCOUNT NOT OWNED BY REQUESTER  ".
007100           05  FILLER                  PIC X(40)
007200               VALUE "TXN_053ACCOUNT DEPOSIT NOT ALLOWED     ".
007300           05  FILLER                  PIC X(40)
007400               VALUE "TXN_054ACCOUNT WITHDRAWAL NOT ALLOWED  ".
007500      *-----------------------------------------------------------------
007600      * TABLE VIEW OF THE ABOVE - SEARCHED BY TE-CODE.
007700      * TXN_021-023 AND TXN_051-054 ARE CARRIED FOR COMPLETENESS ONLY;
007800      * NO PARAGRAPH IN THIS SYSTEM MOVES THOSE CODES - THEY BELONG
007900      * TO THE ACCOUNT SERVICE, WHICH IS OUTSIDE THIS BATCH SUITE.
008000      * TXN_030/031/032/034 ARE ALSO CARRIED FOR COMPLETENESS ONLY -
008100      * THEY GUARD A "COMPLETE" OR "FAIL" ATTEMPTED AGAINST A
008200      * TRANSACTION-RECORD ALREADY IN A FINAL STATE, BUT TXN-POST
008300      * NEVER RE-VISITS AN EXISTING RECORD OUTSIDE THE CANCEL PATH
008400      * (6000-CANCEL-TXN), WHICH IS GOVERNED BY TXN_033/TXN_035
008500      * INSTEAD.  EVERY OTHER TRANSACTION-RECORD IS BRAND NEW AND
008600      * PENDING WHEN 4000-POST-BALANCE TRANSITIONS IT, SO THE GUARD
008700      * THESE FOUR CODES DESCRIBE CANNOT FIRE IN THIS BATCH'S SHAPE.
008800      *-----------------------------------------------------------------
008900       01  TXN-ERROR-ENTRIES REDEFINES TXN-ERROR-TABLE.
009000           05  TXN-ERROR-ENTRY OCCURS 25 TIMES
009100                                INDEXED BY TE-IDX.
009200               10  TE-CODE                 PIC X(07).
009300               10  TE-MESSAGE              PIC X(33).
