000100      *****************************************************************
000200      * COPYBOOK      CTLTOTAL
000300      * RECORD LAYOUT FOR CONTROL-TOTALS - ONE PER ACCOUNT TOUCHED IN
000400      * THE RUN.  CARRIED AS THE INDEXED ACCT-CTL-FILE (KEYED BY
000500      * CT-ACCOUNT-ID) WHILE TXN-POST RUNS SO THE CURRENT BALANCE IS
000600      * AVAILABLE FOR THE NEXT TRANSACTION AGAINST THE SAME ACCOUNT;
000700      * THE SAME LAYOUT IS THE LINE SEQUENTIAL EXTRACT TXN-CONVERT
000800      * BUILDS AND CTL-TOTAL-RPT READS FOR THE CONTROL-BREAK REPORT.
000900      *
001000      * MAINTENANCE HISTORY
001100      *   1994-02-14 RHM  ORIGINAL LAYOUT.
001200      *   1996-11-19 CDP  ADDED CT-TOTAL-CANCELLED - PRIOR TO REQ
001300      *                   96-0284 CANCELLATIONS WERE NOT COUNTED.
001400      *****************************************************************
001500       01  CTL-TOTALS-RECORD.
001600      *        CONTROL BREAK KEY
001700           05  CT-ACCOUNT-ID               PIC X(12).
001800      *        SUM OF AMOUNTS, CREDIT-TYPE SUCCESS TRANSACTIONS
001900           05  CT-TOTAL-CREDITS            PIC 9(13).
002000      *        SUM OF AMOUNTS, DEBIT-TYPE SUCCESS TRANSACTIONS
002100           05  CT-TOTAL-DEBITS             PIC 9(13).
002200      *        COUNT OF FAILED TRANSACTIONS
002300           05  CT-TOTAL-FAILED             PIC 9(07).
002400      *        COUNT OF CANCELLED TRANSACTIONS
002500           05  CT-TOTAL-CANCELLED          PIC 9(07).
002600      *        LAST BALANCE-AFTER POSTED FOR THE ACCOUNT IN THIS RUN
002700           05  CT-ENDING-BALANCE           PIC S9(13).
002800      *        RESERVED FOR EXPANSION - SHOP STANDARD ON EVERY RECORD
002900           05  FILLER                      PIC X(10) VALUE SPACES.
