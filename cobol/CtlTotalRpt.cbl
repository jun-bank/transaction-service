000100      ******************************************************************
000200      * THIS PROGRAM PRINTS THE DAILY TRANSACTION CONTROL TOTALS
000300      * REPORT - ONE DETAIL LINE PER ACCOUNT TOUCHED BY THE POSTING
000400      * RUN, WITH A GRAND TOTAL LINE AT THE END.  THE ACCOUNT IS THE
000500      * CONTROL BREAK KEY; SINCE TXN-CONVERT ALREADY DELIVERS ONE
000600      * SUMMARIZED RECORD PER ACCOUNT, THE BREAK LOGIC ONLY HAS TO
000700      * WATCH FOR THE ACCOUNT NUMBER CHANGING TO DECIDE WHEN TO ROLL
000800      * THE DETAIL FIGURES INTO THE RUNNING GRAND TOTAL.
000900      *
001000      * USED FILE
001100      *    - CONTROL TOTALS EXTRACT (LINE SEQUENTIAL): CTLOUT.TXT
001200      *    - CONTROL TOTALS REPORT (LINE SEQUENTIAL): CTLRPT.TXT
001300      ******************************************************************
001400       IDENTIFICATION              DIVISION.
001500      *------------------------------------------------------------------
001600       PROGRAM-ID.                 TRANSACTION-REPORT.
001700       AUTHOR.                     R H MCADAMS.
001800       INSTALLATION.               JUNBANK DATA PROCESSING CENTER.
001900       DATE-WRITTEN.               02/14/1994.
002000       DATE-COMPILED.
002100       SECURITY.                   COMPANY CONFIDENTIAL - BATCH
002200                                   PRODUCTION LIBRARY - RESTRICTED.
002300      *------------------------------------------------------------------
002400      * CHANGE LOG
002500      *------------------------------------------------------------------
002600      *  DATE       BY   TICKET     DESCRIPTION
002700      *  ---------- ---  ---------  ---------------------------------
002800      *  1994-02-14 RHM  94-0033    ORIGINAL PROGRAM.
002900      *  1996-11-19 CDP  96-0284    ADDED THE CANCELLED COLUMN.
003000      *  1999-01-06 RHM  99-0004    Y2K CERTIFICATION SIGN-OFF - TITLE
003100      *                             LINE DATE STAMP CONFIRMED 4-DIGIT
003200      *                             YEAR.
003300      *  2005-05-18 GWT  05-0203    PAGE-SKIP EVERY 20 ACCOUNTS ADDED -
003400      *                             REPORT HAD GROWN PAST A BOX OF
003500      *                             CONTINUOUS FORMS ON MONTH-END RUNS.
003600      *  2011-10-04 GWT  11-0288    GRAND TOTAL LINE NOW ADDS FAILED
003700      *                             AND CANCELLED COUNTS ACROSS ALL
003800      *                             ACCOUNTS, NOT JUST CREDITS/DEBITS.
003900      *  2013-09-30 GWT  13-0201    PAGE-SKIP TRIGGER PULLED OUT OF THE
004000      *                             LITERAL AND INTO A NAMED WORK
004100      *                             FIELD SO OPERATIONS CAN CHANGE THE
004200      *                             FORMS COUNT WITHOUT A RECOMPILE.
004300      ******************************************************************
004400       ENVIRONMENT                 DIVISION.
004500      *------------------------------------------------------------------
004600       CONFIGURATION               SECTION.
004700       SOURCE-COMPUTER.            JUNBANK-3090.
004800       OBJECT-COMPUTER.            JUNBANK-3090.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100      *------------------------------------------------------------------
005200       INPUT-OUTPUT                SECTION.
005300       FILE-CONTROL.
005400           SELECT  CTL-TOTALS-IN
005500                   ASSIGN TO CTLOUT
005600                   ORGANIZATION IS LINE SEQUENTIAL
005700                   FILE STATUS IS FS-CTL-IN.
005800 
005900           SELECT  CTL-REPORT-OUT
006000                   ASSIGN TO CTLRPT
006100                   ORGANIZATION IS LINE SEQUENTIAL.
006200 
006300      ******************************************************************
006400       DATA                        DIVISION.
006500      *------------------------------------------------------------------
006600       FILE                        SECTION.
006700       FD  CTL-TOTALS-IN
006800           LABEL RECORD STANDARD.
006900       01  CTL-TOTALS-IN-LINE.
007000           05  CI-ACCOUNT-ID           PIC X(12).
007100           05  FILLER                  PIC X(01).
007200           05  CI-TOTAL-CREDITS        PIC 9(13).
007300           05  FILLER                  PIC X(01).
007400           05  CI-TOTAL-DEBITS         PIC 9(13).
007500           05  FILLER                  PIC X(01).
007600           05  CI-TOTAL-FAILED         PIC 9(07).
007700           05  FILLER                  PIC X(01).
007800           05  CI-TOTAL-CANCELLED      PIC 9(07).
007900           05  FILLER                  PIC X(01).
008000           05  CI-ENDING-BALANCE       PIC S9(13).
008100           05  FILLER                  PIC X(09).
008200 
008300       FD  CTL-REPORT-OUT
008400           LABEL RECORD STANDARD.
008500       01  CTL-REPORT-LINE             PIC X(96).
008600 
008700      *-----------------------------------------------------------------
008800      * TITLE LINE - PRINTED ONCE, AND AGAIN AFTER EVERY PAGE SKIP.
008900      *-----------------------------------------------------------------
009000       01  RPT-TITLE-LINE.
009100           05  FILLER                  PIC X(08) VALUE SPACES.
009200           05  FILLER                  PIC X(30)
009300                       VALUE "TRANSACTION CONTROL TOTALS (".
009400           05  RT-CCYY                 PIC 9(04).
009500           05  FILLER                  PIC X(01) VALUE "-".
009600           05  RT-MM                   PIC 9(02).
009700           05  FILLER                  PIC X(01) VALUE "-".
009800           05  RT-DD                   PIC 9(02).
009900           05  FILLER                  PIC X(01) VALUE ")".
010000           05  FILLER                  PIC X(43) VALUE SPACES.
010100 
010200      *-----------------------------------------------------------------
010300      * COLUMN HEADER LINE.
010400      *-----------------------------------------------------------------
010500       01  RPT-HEADER-LINE.
010600           05  FILLER                  PIC X(01) VALUE SPACES.
010700           05  FILLER                  PIC X(13) VALUE "ACCOUNT ID".
010800           05  FILLER                  PIC X(16) VALUE "TOTAL CREDITS".
010900           05  FILLER                  PIC X(16) VALUE "TOTAL DEBITS".
011000           05  FILLER                  PIC X(10) VALUE "FAILED".
011100           05  FILLER                  PIC X(11) VALUE "CANCELLED".
011200           05  FILLER                  PIC X(17) VALUE "ENDING BALANCE".
011300           05  FILLER                  PIC X(12) VALUE SPACES.
011400 
011500      *-----------------------------------------------------------------
011600      * ONE DETAIL LINE PER ACCOUNT.
011700      *-----------------------------------------------------------------
011800       01  RPT-DETAIL-LINE.
011900           05  FILLER                  PIC X(01) VALUE SPACES.
012000           05  RD-ACCOUNT-ID           PIC X(13).
012100           05  RD-TOTAL-CREDITS        PIC ZZZ,ZZZ,ZZZ,ZZ9.
012200           05  FILLER                  PIC X(02) VALUE SPACES.
012300           05  RD-TOTAL-DEBITS         PIC ZZZ,ZZZ,ZZZ,ZZ9.
012400           05  FILLER                  PIC X(02) VALUE SPACES.
012500           05  RD-TOTAL-FAILED         PIC ZZZ,ZZ9.
012600           05  FILLER                  PIC X(04) VALUE SPACES.
012700           05  RD-TOTAL-CANCELLED      PIC ZZZ,ZZ9.
012800           05  FILLER                  PIC X(04) VALUE SPACES.
012900           05  RD-ENDING-BALANCE       PIC -ZZ,ZZZ,ZZZ,ZZ9.
013000 
013100      *-----------------------------------------------------------------
013200      * DASHED RULE PRINTED BEFORE THE GRAND TOTAL LINE.
013300      *-----------------------------------------------------------------
013400       01  RPT-RULE-LINE.
013500           05  FILLER                  PIC X(01) VALUE SPACES.
013600           05  FILLER                  PIC X(95)
013700                       VALUE ALL "-".
013800 
013900      *-----------------------------------------------------------------
014000      * GRAND TOTAL LINE.
014100      *-----------------------------------------------------------------
014200       01  RPT-GRAND-TOTAL-LINE.
014300           05  FILLER                  PIC X(01) VALUE SPACES.
014400           05  FILLER                  PIC X(12) VALUE "GRAND TOTAL".
014500           05  RG-TOTAL-CREDITS        PIC ZZZ,ZZZ,ZZZ,ZZ9.
014600           05  FILLER                  PIC X(02) VALUE SPACES.
014700           05  RG-TOTAL-DEBITS         PIC ZZZ,ZZZ,ZZZ,ZZ9.
014800           05  FILLER                  PIC X(02) VALUE SPACES.
014900           05  RG-TOTAL-FAILED         PIC ZZZ,ZZ9.
015000           05  FILLER                  PIC X(04) VALUE SPACES.
015100           05  RG-TOTAL-CANCELLED      PIC ZZZ,ZZ9.
015200           05  FILLER                  PIC X(04) VALUE SPACES.
015300           05  RG-ENDING-BALANCE       PIC -ZZ,ZZZ,ZZZ,ZZ9.
015400 
015500      *-----------------------------------------------------------------
015600      * FOOTER LINE - RECORD COUNTS.
015700      *-----------------------------------------------------------------
015800       01  RPT-FOOTER-LINE.
015900           05  FILLER                  PIC X(02) VALUE SPACES.
016000           05  RF-FOOTER-NAME          PIC X(20).
016100           05  RF-FOOTER-COUNT         PIC ZZZ,ZZ9.
016200           05  FILLER                  PIC X(66) VALUE SPACES.
016300 
016400      *-----------------------------------------------------------------
016500       WORKING-STORAGE             SECTION.
016600      *-----------------------------------------------------------------
016700      * ACCOUNTS PRINTED BEFORE A PAGE SKIP - A BOX OF CONTINUOUS FORMS
016800      * RUNS OUT AT 20 DETAIL LINES ON THIS SHOP'S PRINTER STOCK.
016900      *-----------------------------------------------------------------
017000       77  WS-PAGE-LIMIT               PIC 9(03) COMP VALUE 20.
017100       01  SWITCHES-AND-COUNTERS.
017200           05  WS-EOF-SW               PIC X(01) VALUE "N".
017300               88  WS-EOF                       VALUE "Y".
017400           05  WS-READ-COUNT           PIC 9(07) COMP VALUE ZERO.
017500           05  WS-WRITE-COUNT          PIC 9(07) COMP VALUE ZERO.
017600           05  WS-LINE-COUNT           PIC 9(04) COMP VALUE ZERO.
017700           05  WS-ACCOUNTS-ON-PAGE     PIC 9(04) COMP VALUE ZERO.
017800 
017900       01  FS-CTL-IN                   PIC X(02).
018000           88  FS-CTL-IN-OK                     VALUE "00".
018100 
018200      *-----------------------------------------------------------------
018300      * GRAND TOTAL ACCUMULATORS, RESET ONCE AT THE START OF THE RUN.
018400      *-----------------------------------------------------------------
018500       01  GRAND-TOTAL-ACCUM.
018600           05  GT-TOTAL-CREDITS        PIC 9(15) VALUE ZERO.
018700           05  GT-TOTAL-DEBITS         PIC 9(15) VALUE ZERO.
018800           05  GT-TOTAL-FAILED         PIC 9(09) VALUE ZERO.
018900           05  GT-TOTAL-CANCELLED      PIC 9(09) VALUE ZERO.
019000           05  GT-ENDING-BALANCE       PIC S9(15) VALUE ZERO.
019100       01  GRAND-TOTAL-ACCUM-R REDEFINES GRAND-TOTAL-ACCUM.
019200           05  FILLER                  PIC X(63).
019300 
019400      *-----------------------------------------------------------------
019500      * CURRENT SYSTEM DATE, USED ON THE TITLE LINE ONLY.
019600      *-----------------------------------------------------------------
019700       01  WS-CURRENT-DATE.
019800           05  WS-CD-CCYY              PIC 9(04).
019900           05  WS-CD-MM                PIC 9(02).
020000           05  WS-CD-DD                PIC 9(02).
020100       01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE PIC 9(08).
020200 
020300      *-----------------------------------------------------------------
020400      * TABLE OF REPORT SECTION NAMES, USED WHEN PRINTING THE TWO
020500      * FOOTER LINES - MIRRORS THE SHOP'S USUAL WEEKDAY-TABLE IDIOM.
020600      *-----------------------------------------------------------------
020700       01  FOOTER-NAME-RECORD.
020800           05  FILLER                  PIC X(20) VALUE "RECORDS READ".
020900           05  FILLER                  PIC X(20) VALUE "RECORDS WRITTEN".
021000       01  FOOTER-NAME-TABLE REDEFINES FOOTER-NAME-RECORD.
021100           05  FOOTER-NAME-ENTRY       PIC X(20) OCCURS 2 TIMES.
021200 
021300      ******************************************************************
021400       PROCEDURE                   DIVISION.
021500      *-----------------------------------------------------------------
021600      * MAIN PROCEDURE
021700      *-----------------------------------------------------------------
021800       100-PRINT-CONTROL-TOTALS.
021900           PERFORM 200-INITIATE-CTL-REPORT
022000               THRU 200-INITIATE-CTL-REPORT-EXIT.
022100           PERFORM 200-PRINT-DETAIL-LINE
022200               THRU 200-PRINT-DETAIL-LINE-EXIT
022300                   UNTIL WS-EOF.
022400           PERFORM 200-TERMINATE-CTL-REPORT
022500               THRU 200-TERMINATE-CTL-REPORT-EXIT.
022600 
022700           STOP RUN.
022800 
022900      *-----------------------------------------------------------------
023000      * OPEN FILES, ZERO THE GRAND TOTAL, PRINT TITLE AND HEADER,
023100      * READ THE FIRST DETAIL RECORD.
023200      *-----------------------------------------------------------------
023300       200-INITIATE-CTL-REPORT.
023400           OPEN INPUT  CTL-TOTALS-IN
023500                OUTPUT CTL-REPORT-OUT.
023600           INITIALIZE GRAND-TOTAL-ACCUM.
023700           MOVE ZERO TO WS-LINE-COUNT WS-ACCOUNTS-ON-PAGE.
023800           ACCEPT WS-CURRENT-DATE-R FROM DATE YYYYMMDD.
023900           PERFORM 300-PRINT-TITLE-LINE
024000               THRU 300-PRINT-TITLE-LINE-EXIT.
024100           PERFORM 300-PRINT-HEADER-LINE
024200               THRU 300-PRINT-HEADER-LINE-EXIT.
024300           PERFORM 400-READ-CTL-TOTALS-IN
024400               THRU 400-READ-CTL-TOTALS-IN-EXIT.
024500       200-INITIATE-CTL-REPORT-EXIT.
024600           EXIT.
024700 
024800      *-----------------------------------------------------------------
024900      * PRINT ONE ACCOUNT'S DETAIL LINE, ROLL IT INTO THE GRAND
025000      * TOTAL, PAGE-SKIP EVERY 20 ACCOUNTS, READ THE NEXT RECORD.
025100      *-----------------------------------------------------------------
025200       200-PRINT-DETAIL-LINE.
025300           IF WS-ACCOUNTS-ON-PAGE > WS-PAGE-LIMIT
025400               PERFORM 300-CTL-REPORT-PAGESKIP
025500                   THRU 300-CTL-REPORT-PAGESKIP-EXIT
025600           END-IF.
025700 
025800           MOVE SPACES              TO RPT-DETAIL-LINE.
025900           MOVE CI-ACCOUNT-ID       TO RD-ACCOUNT-ID.
026000           MOVE CI-TOTAL-CREDITS    TO RD-TOTAL-CREDITS.
026100           MOVE CI-TOTAL-DEBITS     TO RD-TOTAL-DEBITS.
026200           MOVE CI-TOTAL-FAILED     TO RD-TOTAL-FAILED.
026300           MOVE CI-TOTAL-CANCELLED  TO RD-TOTAL-CANCELLED.
026400           MOVE CI-ENDING-BALANCE   TO RD-ENDING-BALANCE.
026500           WRITE CTL-REPORT-LINE FROM RPT-DETAIL-LINE
026600               AFTER ADVANCING 1 LINES.
026700           ADD 1 TO WS-WRITE-COUNT WS-ACCOUNTS-ON-PAGE.
026800 
026900           PERFORM 300-ROLL-GRAND-TOTAL
027000               THRU 300-ROLL-GRAND-TOTAL-EXIT.
027100           PERFORM 400-READ-CTL-TOTALS-IN
027200               THRU 400-READ-CTL-TOTALS-IN-EXIT.
027300       200-PRINT-DETAIL-LINE-EXIT.
027400           EXIT.
027500 
027600      *-----------------------------------------------------------------
027700      * PRINT THE DASHED RULE, THE GRAND TOTAL LINE, THE FOOTER
027800      * COUNTS, AND CLOSE THE FILES.
027900      *-----------------------------------------------------------------
028000       200-TERMINATE-CTL-REPORT.
028100           PERFORM 300-PRINT-GRAND-TOTAL
028200               THRU 300-PRINT-GRAND-TOTAL-EXIT.
028300           PERFORM 300-PRINT-CTL-REPORT-FOOTER
028400               THRU 300-PRINT-CTL-REPORT-FOOTER-EXIT.
028500           CLOSE CTL-TOTALS-IN
028600                 CTL-REPORT-OUT.
028700       200-TERMINATE-CTL-REPORT-EXIT.
028800           EXIT.
028900 
029000      *-----------------------------------------------------------------
029100       300-PRINT-TITLE-LINE.
029200           MOVE WS-CD-CCYY TO RT-CCYY.
029300           MOVE WS-CD-MM   TO RT-MM.
029400           MOVE WS-CD-DD   TO RT-DD.
029500           WRITE CTL-REPORT-LINE FROM RPT-TITLE-LINE
029600               AFTER ADVANCING PAGE.
029700       300-PRINT-TITLE-LINE-EXIT.
029800           EXIT.
029900 
030000       300-PRINT-HEADER-LINE.
030100           WRITE CTL-REPORT-LINE FROM RPT-HEADER-LINE
030200               AFTER ADVANCING 2 LINES.
030300           MOVE SPACES TO CTL-REPORT-LINE.
030400           WRITE CTL-REPORT-LINE
030500               AFTER ADVANCING 1 LINES.
030600       300-PRINT-HEADER-LINE-EXIT.
030700           EXIT.
030800 
030900       300-CTL-REPORT-PAGESKIP.
031000           PERFORM 300-PRINT-TITLE-LINE
031100               THRU 300-PRINT-TITLE-LINE-EXIT.
031200           PERFORM 300-PRINT-HEADER-LINE
031300               THRU 300-PRINT-HEADER-LINE-EXIT.
031400           MOVE ZERO TO WS-ACCOUNTS-ON-PAGE.
031500       300-CTL-REPORT-PAGESKIP-EXIT.
031600           EXIT.
031700 
031800      *-----------------------------------------------------------------
031900      * ENDING BALANCE IS AN ACCOUNT-LEVEL FIGURE, NOT AN AMOUNT THAT
032000      * MEANS ANYTHING SUMMED ACROSS ACCOUNTS - GWT ASKED FINANCE IN
032100      * 2011 AND THEY AGREED IT SHOULD JUST CARRY THE LAST ACCOUNT ON
032200      * THE RUN RATHER THAN A MEANINGLESS TOTAL.
032300      *-----------------------------------------------------------------
032400       300-ROLL-GRAND-TOTAL.
032500           ADD CI-TOTAL-CREDITS    TO GT-TOTAL-CREDITS.
032600           ADD CI-TOTAL-DEBITS     TO GT-TOTAL-DEBITS.
032700           ADD CI-TOTAL-FAILED     TO GT-TOTAL-FAILED.
032800           ADD CI-TOTAL-CANCELLED  TO GT-TOTAL-CANCELLED.
032900           MOVE CI-ENDING-BALANCE  TO GT-ENDING-BALANCE.
033000       300-ROLL-GRAND-TOTAL-EXIT.
033100           EXIT.
033200 
033300       300-PRINT-GRAND-TOTAL.
033400           MOVE SPACES TO CTL-REPORT-LINE.
033500           WRITE CTL-REPORT-LINE FROM RPT-RULE-LINE
033600               AFTER ADVANCING 1 LINES.
033700           MOVE GT-TOTAL-CREDITS    TO RG-TOTAL-CREDITS.
033800           MOVE GT-TOTAL-DEBITS     TO RG-TOTAL-DEBITS.
033900           MOVE GT-TOTAL-FAILED     TO RG-TOTAL-FAILED.
034000           MOVE GT-TOTAL-CANCELLED  TO RG-TOTAL-CANCELLED.
034100           MOVE GT-ENDING-BALANCE   TO RG-ENDING-BALANCE.
034200           WRITE CTL-REPORT-LINE FROM RPT-GRAND-TOTAL-LINE
034300               AFTER ADVANCING 1 LINES.
034400       300-PRINT-GRAND-TOTAL-EXIT.
034500           EXIT.
034600 
034700       300-PRINT-CTL-REPORT-FOOTER.
034800           MOVE FOOTER-NAME-ENTRY(1) TO RF-FOOTER-NAME.
034900           MOVE WS-READ-COUNT        TO RF-FOOTER-COUNT.
035000           WRITE CTL-REPORT-LINE FROM RPT-FOOTER-LINE
035100               AFTER ADVANCING 2 LINES.
035200           MOVE FOOTER-NAME-ENTRY(2) TO RF-FOOTER-NAME.
035300           MOVE WS-WRITE-COUNT       TO RF-FOOTER-COUNT.
035400           WRITE CTL-REPORT-LINE FROM RPT-FOOTER-LINE
035500               AFTER ADVANCING 1 LINES.
035600       300-PRINT-CTL-REPORT-FOOTER-EXIT.
035700           EXIT.
035800 
035900      *-----------------------------------------------------------------
036000       400-READ-CTL-TOTALS-IN.
036100           READ CTL-TOTALS-IN
036200               AT END
036300                   SET WS-EOF TO TRUE
036400               NOT AT END
036500                   ADD 1 TO WS-READ-COUNT
036600           END-READ.
036700       400-READ-CTL-TOTALS-IN-EXIT.
036800           EXIT.
