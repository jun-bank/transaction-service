000100      ******************************************************************
000200      * SUBPROGRAM CALLED BY TXN-POST TO ENFORCE THE IDEMPOTENCY-KEY
000300      * DEDUPLICATION RULE.  OWNS THE INDEXED IDMP-MASTER FILE AND
000400      * KEEPS IT OPEN ACROSS CALLS FOR THE LIFE OF THE POSTING RUN -
000500      * TXN-POST CLOSES IT EXPLICITLY WITH FUNCTION CODE "X" AT
000600      * END OF RUN.
000700      *
000800      * USED FILE
000900      *    - IDEMPOTENCY MASTER (INDEXED SEQUENTIAL): IDMPMSTR
001000      *
001100      * FUNCTION CODES (LK-FUNCTION-CODE)
001200      *    L - LOOKUP A KEY, CREATE IT IN-PROGRESS IF NEW
001300      *    C - MARK A KEY COMPLETED, RECORD THE TRANSACTION ID
001400      *    F - MARK A KEY FAILED SO THE NEXT SUBMISSION MAY RETRY
001500      *    X - CLOSE THE FILE, END OF RUN
001600      ******************************************************************
001700       IDENTIFICATION              DIVISION.
001800      *------------------------------------------------------------------
001900       PROGRAM-ID.                 IDEMPOTENCY-CHECK.
002000       AUTHOR.                     L K WOZNIAK.
002100       INSTALLATION.               JUNBANK DATA PROCESSING CENTER.
002200       DATE-WRITTEN.               09/11/2001.
002300       DATE-COMPILED.
002400       SECURITY.                   COMPANY CONFIDENTIAL - BATCH
002500                                   PRODUCTION LIBRARY - RESTRICTED.
002600      *------------------------------------------------------------------
002700      * CHANGE LOG
002800      *------------------------------------------------------------------
002900      *  DATE       BY   TICKET     DESCRIPTION
003000      *  ---------- ---  ---------  ---------------------------------
003100      *  2001-09-11 LKW  01-0447    ORIGINAL PROGRAM - IDEMPOTENT
003200      *                             RETRY PROJECT.  EXPIRY WAS
003300      *                             COMPUTED ON THE FLY AT LOOKUP TIME
003400      *                             AND DRIFTED FROM ONE LOOKUP TO THE
003500      *                             NEXT ON THE SAME KEY.
003600      *  2001-11-02 LKW  01-0501    EXPIRY NOW STAMPED ONCE, AT
003700      *                             CREATE TIME, INTO ID-EXPIRES-TS -
003800      *                             FIXES THE DRIFT REPORTED ABOVE.
003900      *  2003-07-22 CDP  03-0512    FAILED KEYS MAY NOW BE RETRIED
004000      *                             IMMEDIATELY INSTEAD OF WAITING
004100      *                             OUT THE FULL 24 HOUR WINDOW.
004200      *  2009-03-30 GWT  09-0091    HELD THE IDMP-MASTER FILE OPEN
004300      *                             ACROSS CALLS INSTEAD OF PER-CALL
004400      *                             OPEN/CLOSE - CUT THE NIGHTLY BATCH
004500      *                             RUN TIME BY A THIRD.
004600      *  2013-06-11 GWT  13-0129    ADDED A CALL COUNTER FOR THE SAME
004700      *                             TUNING REVIEW THAT TOUCHED
004800      *                             COMPUTE-BALANCE.
004900      ******************************************************************
005000       ENVIRONMENT                 DIVISION.
005100      *------------------------------------------------------------------
005200       CONFIGURATION               SECTION.
005300       SOURCE-COMPUTER.            JUNBANK-3090.
005400       OBJECT-COMPUTER.            JUNBANK-3090.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM.
005700      *------------------------------------------------------------------
005800       INPUT-OUTPUT                SECTION.
005900       FILE-CONTROL.
006000           SELECT  IDMP-MASTER
006100                   ASSIGN TO IDMPMSTR
006200                   ORGANIZATION IS INDEXED
006300                   ACCESS MODE IS DYNAMIC
006400                   RECORD KEY IS ID-IDEMPOTENCY-KEY
006500                   FILE STATUS IS FS-IDMP-MASTER.
006600 
006700      ******************************************************************
006800       DATA                        DIVISION.
006900      *------------------------------------------------------------------
007000       FILE                        SECTION.
007100       FD  IDMP-MASTER
007200           LABEL RECORD STANDARD.
007300           COPY "C:\Copybooks\IdmpRecord.cpy".
007400 
007500      *-----------------------------------------------------------------
007600       WORKING-STORAGE             SECTION.
007700      *-----------------------------------------------------------------
007800      * INVOCATION COUNTER - HOW MANY TIMES TXN-POST HAS CALLED THIS
007900      * SUBPROGRAM IN THE CURRENT RUN, KEPT ALONGSIDE THE HELD-OPEN
008000      * FILE SWITCH FOR THE SAME 2009 PERFORMANCE REVIEW.
008100      *-----------------------------------------------------------------
008200       77  WS-CALL-COUNT               PIC 9(07) COMP VALUE ZERO.
008300       01  WS-FIRST-CALL-SW            PIC X(01) VALUE "Y".
008400           88  WS-FIRST-CALL                    VALUE "Y".
008500       01  FS-IDMP-MASTER              PIC X(02).
008600           88  FS-IDMP-MASTER-OK                VALUE "00".
008700           88  FS-IDMP-MASTER-NOTFND            VALUE "23".
008800 
008900      *-----------------------------------------------------------------
009000      * DEFAULT TTL ON A NEW IDEMPOTENCY KEY - 24 HOURS.
009100      *-----------------------------------------------------------------
009200       01  WS-DEFAULT-TTL-DAYS         PIC 9(03) COMP VALUE 1.
009300 
009400      *-----------------------------------------------------------------
009500      * DAYS-IN-MONTH TABLE, USED BY 700-ADD-ONE-DAY.  FEBRUARY IS
009600      * CARRIED AS 28 AND BUMPED TO 29 FOR LEAP YEARS AT RUN TIME -
009700      * THIS SHOP'S CENTURY-LEAP EXCEPTION (1900, 2100...) IS NOT
009800      * HANDLED SINCE THE BATCH DOES NOT RUN THAT FAR OUT.
009900      *-----------------------------------------------------------------
010000       01  WS-DAYS-IN-MONTH-TABLE.
010100           05  FILLER                  PIC 9(02) VALUE 31.
010200           05  FILLER                  PIC 9(02) VALUE 28.
010300           05  FILLER                  PIC 9(02) VALUE 31.
010400           05  FILLER                  PIC 9(02) VALUE 30.
010500           05  FILLER                  PIC 9(02) VALUE 31.
010600           05  FILLER                  PIC 9(02) VALUE 30.
010700           05  FILLER                  PIC 9(02) VALUE 31.
010800           05  FILLER                  PIC 9(02) VALUE 31.
010900           05  FILLER                  PIC 9(02) VALUE 30.
011000           05  FILLER                  PIC 9(02) VALUE 31.
011100           05  FILLER                  PIC 9(02) VALUE 30.
011200           05  FILLER                  PIC 9(02) VALUE 31.
011300       01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
011400           05  WS-DIM-ENTRY            PIC 9(02) OCCURS 12 TIMES.
011500 
011600      *-----------------------------------------------------------------
011700      * WORK AREA FOR EXPIRY-TIMESTAMP COMPUTATION.
011800      *-----------------------------------------------------------------
011900       01  WS-EXPIRY-WORK.
012000           05  WS-EW-CCYY              PIC 9(04).
012100           05  WS-EW-MM                PIC 9(02).
012200           05  WS-EW-DD                PIC 9(02).
012300           05  WS-EW-HHMMSS            PIC 9(06).
012400       01  WS-EXPIRY-WORK-R REDEFINES WS-EXPIRY-WORK.
012500           05  FILLER                  PIC 9(08).
012600           05  FILLER                  PIC 9(06).
012700       01  WS-LEAP-CHECK.
012800           05  WS-LC-QUOTIENT          PIC 9(04) COMP.
012900           05  WS-LC-REMAINDER         PIC 9(02) COMP.
013000       01  WS-DAY-ADD-SUB              PIC 9(03) COMP VALUE ZERO.
013100       01  WS-TS-BREAKOUT.
013200           05  WS-TSB-DATE-PART        PIC 9(08).
013300           05  WS-TSB-TIME-PART        PIC 9(06).
013400       01  WS-TS-BREAKOUT-NUM REDEFINES WS-TS-BREAKOUT
013500                                       PIC 9(14).
013600 
013700      ******************************************************************
013800       LINKAGE                     SECTION.
013900      *------------------------------------------------------------------
014000       01  LK-IDEMP-AREA.
014100           05  LK-FUNCTION-CODE        PIC X(01).
014200               88  LK-FUNC-LOOKUP               VALUE "L".
014300               88  LK-FUNC-COMPLETE              VALUE "C".
014400               88  LK-FUNC-MARK-FAILED           VALUE "F".
014500               88  LK-FUNC-CLOSE                 VALUE "X".
014600           05  LK-IDEMPOTENCY-KEY      PIC X(128).
014700           05  LK-REQUEST-HASH         PIC X(64).
014800           05  LK-TRANSACTION-ID       PIC X(12).
014900           05  LK-CURRENT-TS           PIC 9(14).
015000           05  LK-RESULT-CODE          PIC X(01).
015100               88  LK-RESULT-PROCEED             VALUE "P".
015200               88  LK-RESULT-REPLAY               VALUE "R".
015300               88  LK-RESULT-CONFLICT             VALUE "C".
015400               88  LK-RESULT-INPROGRESS           VALUE "I".
015500           05  LK-REPLAY-TRANSACTION-ID PIC X(12).
015600 
015700      ******************************************************************
015800       PROCEDURE                   DIVISION USING LK-IDEMP-AREA.
015900      *-----------------------------------------------------------------
016000       100-CHECK-IDEMPOTENCY.
016100           ADD 1 TO WS-CALL-COUNT.
016200           IF WS-FIRST-CALL
016300               PERFORM 150-OPEN-IDMP-MASTER
016400                   THRU 150-OPEN-IDMP-MASTER-EXIT
016500               MOVE "N" TO WS-FIRST-CALL-SW
016600           END-IF.
016700 
016800           EVALUATE TRUE
016900               WHEN LK-FUNC-LOOKUP
017000                   PERFORM 200-CHECK-IDEMPOTENCY-KEY
017100                       THRU 200-CHECK-IDEMPOTENCY-KEY-EXIT
017200               WHEN LK-FUNC-COMPLETE
017300                   PERFORM 400-MARK-COMPLETED
017400                       THRU 400-MARK-COMPLETED-EXIT
017500               WHEN LK-FUNC-MARK-FAILED
017600                   PERFORM 450-MARK-FAILED
017700                       THRU 450-MARK-FAILED-EXIT
017800               WHEN LK-FUNC-CLOSE
017900                   PERFORM 500-CLOSE-IDMP-MASTER
018000                       THRU 500-CLOSE-IDMP-MASTER-EXIT
018100           END-EVALUATE.
018200 
018300           GOBACK.
018400 
018500      *-----------------------------------------------------------------
018600       150-OPEN-IDMP-MASTER.
018700           OPEN I-O IDMP-MASTER.
018800           IF NOT FS-IDMP-MASTER-OK
018900               OPEN OUTPUT IDMP-MASTER
019000               CLOSE       IDMP-MASTER
019100               OPEN I-O    IDMP-MASTER
019200           END-IF.
019300       150-OPEN-IDMP-MASTER-EXIT.
019400           EXIT.
019500 
019600      *-----------------------------------------------------------------
019700      * A BLANK RESULT MEANS PROCEED - THE CALLER TREATS THIS AS A NEW
019800      * KEY WHETHER IT WAS TRULY NEW OR HAD ONLY EXPIRED / FAILED.
019900      *-----------------------------------------------------------------
020000       200-CHECK-IDEMPOTENCY-KEY.
020100           MOVE LK-IDEMPOTENCY-KEY TO ID-IDEMPOTENCY-KEY.
020200           READ IDMP-MASTER
020300               INVALID KEY
020400                   PERFORM 300-CREATE-NEW-KEY
020500                       THRU 300-CREATE-NEW-KEY-EXIT
020600               NOT INVALID KEY
020700                   PERFORM 250-EVALUATE-EXISTING-KEY
020800                       THRU 250-EVALUATE-EXISTING-KEY-EXIT
020900           END-READ.
021000       200-CHECK-IDEMPOTENCY-KEY-EXIT.
021100           EXIT.
021200 
021300      *-----------------------------------------------------------------
021400      * KEY ALREADY ON FILE - DECIDE CONFLICT, REPLAY, IN-PROGRESS, OR
021500      * TREAT AS A FRESH KEY (EXPIRED, OR A PRIOR ATTEMPT FAILED).
021600      *-----------------------------------------------------------------
021700       250-EVALUATE-EXISTING-KEY.
021800           IF ID-REQUEST-HASH NOT = LK-REQUEST-HASH
021900               SET LK-RESULT-CONFLICT TO TRUE
022000               GO TO 250-EVALUATE-EXISTING-KEY-EXIT
022100           END-IF.
022200 
022300           IF LK-CURRENT-TS > ID-EXPIRES-TS
022400               PERFORM 300-CREATE-NEW-KEY THRU 300-CREATE-NEW-KEY-EXIT
022500               GO TO 250-EVALUATE-EXISTING-KEY-EXIT
022600           END-IF.
022700 
022800           EVALUATE TRUE
022900               WHEN ID-STATUS-IN-PROGRESS
023000                   SET LK-RESULT-INPROGRESS TO TRUE
023100               WHEN ID-STATUS-COMPLETED
023200                   SET LK-RESULT-REPLAY TO TRUE
023300                   MOVE ID-TRANSACTION-ID TO LK-REPLAY-TRANSACTION-ID
023400               WHEN ID-STATUS-FAILED
023500                   PERFORM 300-CREATE-NEW-KEY
023600                       THRU 300-CREATE-NEW-KEY-EXIT
023700           END-EVALUATE.
023800       250-EVALUATE-EXISTING-KEY-EXIT.
023900           EXIT.
024000 
024100      *-----------------------------------------------------------------
024200      * BUILD (OR REBUILD, OVER AN EXPIRED / FAILED KEY) AN
024300      * IN-PROGRESS IDEMPOTENCY RECORD STAMPED WITH A FRESH EXPIRY.
024400      *-----------------------------------------------------------------
024500       300-CREATE-NEW-KEY.
024600           MOVE LK-IDEMPOTENCY-KEY TO ID-IDEMPOTENCY-KEY.
024700           MOVE LK-REQUEST-HASH    TO ID-REQUEST-HASH.
024800           SET  ID-STATUS-IN-PROGRESS TO TRUE.
024900           MOVE SPACES             TO ID-TRANSACTION-ID.
025000           MOVE ZERO               TO ID-HTTP-STATUS.
025100           MOVE LK-CURRENT-TS      TO ID-CREATED-TS.
025200           PERFORM 700-COMPUTE-EXPIRY-TS
025300               THRU 700-COMPUTE-EXPIRY-TS-EXIT.
025400 
025500           REWRITE IDMP-RECORD
025600               INVALID KEY
025700                   WRITE IDMP-RECORD
025800                       INVALID KEY
025900                       DISPLAY "IDEMPOTENCY-CHECK - CANNOT WRITE KEY"
026000           END-REWRITE.
026100 
026200           SET LK-RESULT-PROCEED TO TRUE.
026300       300-CREATE-NEW-KEY-EXIT.
026400           EXIT.
026500 
026600      *-----------------------------------------------------------------
026700      * TRANSACTION POSTED SUCCESSFULLY - RECORD THE RESULT SO A
026800      * REPLAYED SUBMISSION GETS THE SAME TRANSACTION ID BACK.
026900      *-----------------------------------------------------------------
027000       400-MARK-COMPLETED.
027100           MOVE LK-IDEMPOTENCY-KEY TO ID-IDEMPOTENCY-KEY.
027200           READ IDMP-MASTER
027300               INVALID KEY
027400                   DISPLAY "IDEMPOTENCY-CHECK - COMPLETE KEY MISSING"
027500               NOT INVALID KEY
027600                   SET ID-STATUS-COMPLETED TO TRUE
027700                   MOVE LK-TRANSACTION-ID  TO ID-TRANSACTION-ID
027800                   MOVE 200                TO ID-HTTP-STATUS
027900                   REWRITE IDMP-RECORD
028000                       INVALID KEY
028100                       DISPLAY "IDEMPOTENCY-CHECK - CANNOT REWRITE"
028200           END-READ.
028300       400-MARK-COMPLETED-EXIT.
028400           EXIT.
028500 
028600      *-----------------------------------------------------------------
028700      * TRANSACTION FAILED VALIDATION OR POSTING - FREE THE KEY UP FOR
028800      * AN IMMEDIATE RETRY RATHER THAN MAKING THE CLIENT WAIT OUT THE
028900      * FULL TTL WINDOW.
029000      *-----------------------------------------------------------------
029100       450-MARK-FAILED.
029200           MOVE LK-IDEMPOTENCY-KEY TO ID-IDEMPOTENCY-KEY.
029300           READ IDMP-MASTER
029400               INVALID KEY
029500                   DISPLAY "IDEMPOTENCY-CHECK - FAILED KEY MISSING"
029600               NOT INVALID KEY
029700                   SET ID-STATUS-FAILED TO TRUE
029800                   MOVE 422                TO ID-HTTP-STATUS
029900                   REWRITE IDMP-RECORD
030000                       INVALID KEY
030100                       DISPLAY "IDEMPOTENCY-CHECK - CANNOT REWRITE"
030200           END-READ.
030300       450-MARK-FAILED-EXIT.
030400           EXIT.
030500 
030600      *-----------------------------------------------------------------
030700       500-CLOSE-IDMP-MASTER.
030800           CLOSE IDMP-MASTER.
030900           MOVE "Y" TO WS-FIRST-CALL-SW.
031000       500-CLOSE-IDMP-MASTER-EXIT.
031100           EXIT.
031200 
031300      *-----------------------------------------------------------------
031400      * ID-EXPIRES-TS = ID-CREATED-TS PLUS WS-DEFAULT-TTL-DAYS DAYS,
031500      * CARRYING THROUGH MONTH AND YEAR END.  LEAP YEAR IS A SIMPLE
031600      * DIVISIBLE-BY-4 TEST - SEE THE TABLE COMMENT ABOVE.
031700      *-----------------------------------------------------------------
031800       700-COMPUTE-EXPIRY-TS.
031900           MOVE ID-CREATED-TS TO WS-EXPIRY-WORK.
032000           MOVE WS-DEFAULT-TTL-DAYS TO WS-DAY-ADD-SUB.
032100 
032200           PERFORM 750-ADD-ONE-DAY THRU 750-ADD-ONE-DAY-EXIT
032300               WS-DAY-ADD-SUB TIMES.
032400 
032500           MOVE WS-EXPIRY-WORK TO ID-EXPIRES-TS.
032600       700-COMPUTE-EXPIRY-TS-EXIT.
032700           EXIT.
032800 
032900      *-----------------------------------------------------------------
033000       750-ADD-ONE-DAY.
033100           ADD 1 TO WS-EW-DD.
033200           IF WS-EW-MM = 2
033300               DIVIDE WS-EW-CCYY BY 4 GIVING WS-LC-QUOTIENT
033400                   REMAINDER WS-LC-REMAINDER
033500               IF WS-LC-REMAINDER = ZERO
033600                   IF WS-EW-DD > 29
033700                       MOVE 1 TO WS-EW-DD
033800                       ADD 1 TO WS-EW-MM
033900                   END-IF
034000               ELSE
034100                   IF WS-EW-DD > WS-DIM-ENTRY(WS-EW-MM)
034200                       MOVE 1 TO WS-EW-DD
034300                       ADD 1 TO WS-EW-MM
034400                   END-IF
034500               END-IF
034600           ELSE
034700               IF WS-EW-DD > WS-DIM-ENTRY(WS-EW-MM)
034800                   MOVE 1 TO WS-EW-DD
034900                   ADD 1 TO WS-EW-MM
035000               END-IF
035100           END-IF.
035200 
035300           IF WS-EW-MM > 12
035400               MOVE 1 TO WS-EW-MM
035500               ADD 1 TO WS-EW-CCYY
035600           END-IF.
035700       750-ADD-ONE-DAY-EXIT.
035800           EXIT.
