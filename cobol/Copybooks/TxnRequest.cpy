000100      *****************************************************************
000200      * COPYBOOK      TXNREQUEST
000300      * RECORD LAYOUT FOR TRANSACTION-REQUEST - ONE PER INCOMING
000400      * TRANSACTION SUBMITTED TO THE POSTING BATCH.  READ BY TXN-POST
000500      * FD TRANS-REQ-IN, LINE SEQUENTIAL, ARRIVAL ORDER (NOT SORTED).
000600      *
000700      * MAINTENANCE HISTORY
000800      *   1994-02-14 RHM  ORIGINAL LAYOUT.
000900      *   1995-06-30 CDP  WIDENED RQ-DESCRIPTION FROM 80 TO 200 TO
001000      *                   MATCH THE UPSTREAM CAPTURE SCREEN.
001100      *   1999-01-06 RHM  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.
001200      *   2001-09-11 LKW  ADDED RQ-REQUEST-HASH FOR IDEMPOTENCY-KEY
001300      *                   CONFLICT DETECTION (REQ 01-0447).
001400      *****************************************************************
001500       01  TXN-REQUEST-RECORD.
001600      *        ACCOUNT IDENTIFIER, FORMAT ACC-XXXXXXXX
001700           05  RQ-ACCOUNT-ID               PIC X(12).
001800      *        ONE OF THE EIGHT KNOWN TRANSACTION TYPE CODES
001900           05  RQ-TXN-TYPE-CODE            PIC X(03).
002000               88  RQ-TYPE-DEPOSIT             VALUE "DEP".
002100               88  RQ-TYPE-WITHDRAWAL          VALUE "WDR".
002200               88  RQ-TYPE-TRANSFER-IN         VALUE "TRI".
002300               88  RQ-TYPE-TRANSFER-OUT        VALUE "TRO".
002400               88  RQ-TYPE-PAYMENT             VALUE "PAY".
002500               88  RQ-TYPE-REFUND              VALUE "RFD".
002600               88  RQ-TYPE-INTEREST            VALUE "INT".
002700               88  RQ-TYPE-FEE                 VALUE "FEE".
002800               88  RQ-TYPE-KNOWN                VALUE "DEP" "WDR" "TRI"
002900                                                       "TRO" "PAY" "RFD"
003000                                                       "INT" "FEE".
003100      *        REQUESTED AMOUNT, WHOLE WON, ZERO DECIMALS, UNSIGNED
003200           05  RQ-AMOUNT                   PIC 9(13).
003300      *        FREE-TEXT DESCRIPTION, MAY BE BLANK
003400           05  RQ-DESCRIPTION              PIC X(200).
003500      *        CLIENT DEDUP KEY, 8-128 CHARS, MAY BE BLANK/ABSENT
003600           05  RQ-IDEMPOTENCY-KEY          PIC X(128).
003700      *        ORIGINAL TXN ID FOR CANCEL/REFUND FLOWS, MAY BE BLANK
003800           05  RQ-REFERENCE-TXN-ID         PIC X(12).
003900      *        HASH OF THE FULL REQUEST BODY - IDEMPOTENCY CONFLICT KEY
004000           05  RQ-REQUEST-HASH             PIC X(64).
004100      *        RESERVED FOR EXPANSION - SHOP STANDARD ON EVERY RECORD
004200           05  FILLER                      PIC X(08) VALUE SPACES.
