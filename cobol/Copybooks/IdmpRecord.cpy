000100      *****************************************************************
000200      * COPYBOOK      IDMPRECORD
000300      * RECORD LAYOUT FOR IDEMPOTENCY-RECORD - ONE PER DISTINCT
000400      * IDEMPOTENCY KEY SEEN BY THE POSTING BATCH.  KEPT IN THE
000500      * INDEXED IDMP-MASTER FILE (RECORD KEY ID-IDEMPOTENCY-KEY) OWNED
000600      * BY IDEMPOTENCY-CHECK.
000700      *
000800      * MAINTENANCE HISTORY
000900      *   2001-09-11 LKW  ORIGINAL LAYOUT (REQ 01-0447, IDEMPOTENT
001000      *                   RETRY PROJECT).
001100      *   2001-11-02 LKW  ADDED ID-EXPIRES-TS - TTL WAS ORIGINALLY
001200      *                   COMPUTED ON THE FLY AND KEPT DRIFTING.
001300      *   2003-07-22 CDP  ID-HTTP-STATUS ADDED SO A REPLAYED DUPLICATE
001400      *                   CAN CARRY BACK THE ORIGINAL RESULT CODE.
001500      *****************************************************************
001600       01  IDMP-RECORD.
001700      *        DEDUP KEY - CLIENT SUPPLIED
001800           05  ID-IDEMPOTENCY-KEY          PIC X(128).
001900      *        HASH OF THE REQUEST THAT CREATED THIS RECORD
002000           05  ID-REQUEST-HASH             PIC X(64).
002100      *        IN_PROGRESS / COMPLETED / FAILED
002200           05  ID-RESULT-STATUS            PIC X(11).
002300               88  ID-STATUS-IN-PROGRESS       VALUE "IN_PROGRESS".
002400               88  ID-STATUS-COMPLETED         VALUE "COMPLETED".
002500               88  ID-STATUS-FAILED            VALUE "FAILED".
002600      *        TRANSACTION ID PRODUCED BY THE ORIGINAL REQUEST
002700           05  ID-TRANSACTION-ID           PIC X(12).
002800      *        RESULT STATUS CODE TO REPLAY ON DUPLICATE SUBMISSION
002900           05  ID-HTTP-STATUS              PIC 9(03).
003000      *        CREATION TIMESTAMP, CCYYMMDDHHMMSS
003100           05  ID-CREATED-TS               PIC 9(14).
003200      *        EXPIRY TIMESTAMP, CCYYMMDDHHMMSS - CREATED + 24H DEFAULT
003300           05  ID-EXPIRES-TS               PIC 9(14).
003400      *        RESERVED FOR EXPANSION - SHOP STANDARD ON EVERY RECORD
003500           05  FILLER                      PIC X(10) VALUE SPACES.
